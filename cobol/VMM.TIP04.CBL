000100***************************************************************           
000200*                                                             *           
000300*                       *VMM.TIP04*                           *           
000400*                        ----------                           *           
000500*                                                             *           
000600*   VAULT METRICS MASTER RECORD -- ONE OUTPUT RECORD PER      *           
000700*   VAULT, WRITTEN BY THE NIGHTLY RUN (VMB.R00010) AFTER ALL  *           
000800*   SIX METRIC GROUPS HAVE BEEN COMPUTED FOR THAT VAULT. ALSO *           
000900*   CARRIES THE SHARED DECIMAL-VALIDATION ROUTINE USED BY THE *           
001000*   DRIVER TO CLAMP AND TRUNCATE EVERY PERCENT/RATIO FIELD    *           
001100*   BEFORE IT IS MOVED INTO THIS LAYOUT.                      *           
001200*                                                             *           
001300***************************************************************           
001400*        L O G    O F   M O D I F I C A T I O N S             *           
001500***************************************************************           
001600*  AUTHOR          DATE        TICKET   DESCRIPTION           *           
001700*  --------------  ----------  -------  --------------------- *           
001800*  S IYER           03/14/1991  VM-0015 ORIGINAL MASTER        *          
001900*                                        LAYOUT -- APR, PNL,   *          
002000*                                        DRAWDOWN ONLY.        *          
002100*  S IYER           06/30/1993  VM-0037  ADDED TREND AND       *          
002200*                                        CAPITAL FIELDS FOR    *          
002300*                                        THE FOLLOWER REPORT.  *          
002400*  R PELL           08/19/1998  VM-0061  Y2K -- NO DATE FIELDS *          
002500*                                        IN THIS MEMBER, LOG   *          
002600*                                        ENTRY MADE FOR THE    *          
002700*                                        SHOP-WIDE SWEEP ONLY. *          
002800*  K NASH            05/02/2001  VM-0073  ADDED EFFICIENCY AND *          
002900*                                        TRADING FIELDS; MOVED *          
003000*                                        THE DECIMAL-LIMIT     *          
003100*                                        ROUTINE IN FROM THE   *          
003200*                                        OLD RATE-EDIT MEMBER. *          
003300*  K NASH            09/18/2004  VM-0101  ARCHIVE-SUMMARY       *         
003400*                                        SEGMENT ADDED FOR THE *          
003500*                                        QUARTERLY EXTRACT.    *          
003600***************************************************************           
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID. VMM-TIP04.                                                   
003900 AUTHOR. S IYER.                                                          
004000 INSTALLATION. VAULT METRICS BATCH -- RISK AND PERFORMANCE.               
004100 DATE-WRITTEN. 03/14/1991.                                                
004200 DATE-COMPILED. 09/18/2004.                                               
004300 SECURITY. NON-CONFIDENTIAL.                                              
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-3090.                                               
004700 OBJECT-COMPUTER. IBM-3090.                                               
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT VAULT-METRICS-MASTER ASSIGN TO VAULTMST                       
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS VMM-FILE-STATUS.                                  
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  VAULT-METRICS-MASTER                                                 
005800     RECORD CONTAINS 634 CHARACTERS.                                      
005900 01  VAULT-METRICS-MASTER.                                                
006000     05  RECORD-CODE                   PIC X(3).                          
006100         88  MASTER-RECORD-DETAIL           VALUE 'VMR'.                  
006200         88  MASTER-RECORD-SUMMARY          VALUE 'VMS'.                  
006300     05  SEQUENCE-NUMBER                PIC 9(3).                         
006400     05  DETAIL-RECORD-1.                                                 
006500         10  VAULT-ADDRESS              PIC X(42).                        
006600         10  VAULT-ADDRESS-PARTS REDEFINES VAULT-ADDRESS.                 
006700             15  VAULT-ADDRESS-PREFIX        PIC X(02).                   
006800             15  VAULT-ADDRESS-BODY          PIC X(40).                   
006900         10  NAME                       PIC X(40).                        
007000         10  NAME-PARTS REDEFINES NAME.                                   
007100             15  NAME-FIRST-WORD              PIC X(20).                  
007200             15  NAME-REMAINDER                PIC X(20).                 
007300         10  APR                        PIC S9(10)V9(8)                   
007400                                          SIGN TRAILING SEPARATE.         
007500         10  TOTAL-PNL-USD              PIC S9(13)V9(6)                   
007600                                          SIGN TRAILING SEPARATE.         
007700         10  TOTAL-PNL-PERCENT          PIC S9(10)V9(8)                   
007800                                          SIGN TRAILING SEPARATE.         
007900         10  MONTHLY-ACCOUNT-VALUE-CHANGE                                 
008000                                         PIC S9(10)V9(8)                  
008100                                          SIGN TRAILING SEPARATE.         
008200         10  WEEKLY-ACCOUNT-VALUE-CHANGE                                  
008300                                         PIC S9(10)V9(8)                  
008400                                          SIGN TRAILING SEPARATE.         
008500         10  WIN-DAYS-RATIO             PIC S9(10)V9(8)                   
008600                                          SIGN TRAILING SEPARATE.         
008700         10  MAX-DRAWDOWN               PIC S9(10)V9(8)                   
008800                                          SIGN TRAILING SEPARATE.         
008900         10  CURRENT-DRAWDOWN           PIC S9(10)V9(8)                   
009000                                          SIGN TRAILING SEPARATE.         
009100         10  DAILY-VOLATILITY           PIC S9(8)V9(10)                   
009200                                          SIGN TRAILING SEPARATE.         
009300         10  SHARPE-RATIO               PIC S9(8)V9(10)                   
009400                                          SIGN TRAILING SEPARATE.         
009500         10  AVERAGE-RECOVERY-DAYS      PIC S9(10)V9(8)                   
009600                                          SIGN TRAILING SEPARATE.         
009700         10  DAILY-VOLUME               PIC S9(13)V9(6)                   
009800                                          SIGN TRAILING SEPARATE.         
009900         10  TRADES-PER-DAY             PIC S9(10)V9(8)                   
010000                                          SIGN TRAILING SEPARATE.         
010100         10  AVERAGE-TRADE-SIZE         PIC S9(13)V9(6)                   
010200                                          SIGN TRAILING SEPARATE.         
010300         10  AVERAGE-POSITION-HOLDING-TIME                                
010400                                         PIC S9(10)V9(8)                  
010500                                          SIGN TRAILING SEPARATE.         
010600         10  TOP-TOKEN-VOLUME-SHARE     PIC S9(10)V9(8)                   
010700                                          SIGN TRAILING SEPARATE.         
010800         10  SEVEN-DAY-CHANGE           PIC S9(10)V9(8)                   
010900                                          SIGN TRAILING SEPARATE.         
011000         10  THIRTY-DAY-CHANGE          PIC S9(10)V9(8)                   
011100                                          SIGN TRAILING SEPARATE.         
011200         10  MOMENTUM-SCORE             PIC S9(8)V9(10)                   
011300                                          SIGN TRAILING SEPARATE.         
011400         10  DAYS-SINCE-ATH             PIC S9(9)                         
011500                                          SIGN TRAILING SEPARATE.         
011600         10  CONSECUTIVE-POSITIVE-DAYS  PIC S9(9)                         
011700                                          SIGN TRAILING SEPARATE.         
011800         10  TVL                        PIC S9(13)V9(6)                   
011900                                          SIGN TRAILING SEPARATE.         
012000         10  FOLLOWER-COUNT             PIC S9(9)                         
012100                                          SIGN TRAILING SEPARATE.         
012200         10  AVERAGE-INVESTMENT-PER-FOLLOWER                              
012300                                         PIC S9(13)V9(6)                  
012400                                          SIGN TRAILING SEPARATE.         
012500         10  VAULT-AGE-DAYS             PIC S9(9)                         
012600                                          SIGN TRAILING SEPARATE.         
012700         10  LEADER-COMMISSION-RATE     PIC S9(10)V9(8)                   
012800                                          SIGN TRAILING SEPARATE.         
012900         10  AVERAGE-PNL-PER-TRADE      PIC S9(13)V9(6)                   
013000                                          SIGN TRAILING SEPARATE.         
013100         10  PROFIT-FACTOR              PIC S9(8)V9(10)                   
013200                                          SIGN TRAILING SEPARATE.         
013300         10  RETURN-TO-DRAWDOWN-RATIO   PIC S9(8)V9(10)                   
013400                                          SIGN TRAILING SEPARATE.         
013500         10  CAPITAL-EFFICIENCY         PIC S9(10)V9(8)                   
013600                                          SIGN TRAILING SEPARATE.         
013700         10  FILLER                     PIC X(04).                        
013800     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.                       
013900*        ABBREVIATED VIEW WRITTEN ONLY WHEN RECORD-CODE =                 
014000*        'VMS' -- THE QUARTERLY ARCHIVE EXTRACT CARRIES JUST              
014100*        THE HEADLINE FIGURES, NOT THE FULL METRIC SET.                   
014200         10  VAULT-ADDRESS-2            PIC X(42).                        
014300         10  NAME-2                     PIC X(40).                        
014400         10  ARCHIVE-APR                PIC S9(10)V9(8)                   
014500                                          SIGN TRAILING SEPARATE.         
014600         10  ARCHIVE-TOTAL-PNL-USD      PIC S9(13)V9(6)                   
014700                                          SIGN TRAILING SEPARATE.         
014800         10  ARCHIVE-MAX-DRAWDOWN       PIC S9(10)V9(8)                   
014900                                          SIGN TRAILING SEPARATE.         
015000         10  FILLER                     PIC X(486).                       
015100     05  FILLER                         PIC X(02).                        
015200 WORKING-STORAGE SECTION.                                                 
015300 01  WS-VMM-SWITCHES.                                                     
015400     05  VMM-FILE-STATUS                PIC X(02).                        
015500         88  VMM-STATUS-OK                   VALUE '00'.                  
015600         88  VMM-STATUS-EOF                   VALUE '10'.                 
015700 77  WS-VAL-SCALE                       PIC S9(2) COMP VALUE 0.           
015800 77  WS-VAL-SHIFT                       PIC S9(2) COMP VALUE 0.           
015900 01  WS-VAL-WORK-AREA.                                                    
016000*    SHARED WORKING AREA FOR 7000-VALIDATE-DECIMAL. THE DRIVER            
016100*    MOVES ITS UNCLAMPED INTERMEDIATE RESULT INTO WS-VAL-SOURCE           
016200*    AND THE LIMIT INTO WS-VAL-LIMIT BEFORE PERFORMING 7000.              
016300     05  WS-VAL-SOURCE                  PIC S9(11)V9(10)                  
016400                                          SIGN TRAILING SEPARATE.         
016500     05  WS-VAL-LIMIT                    PIC S9(11)V9(10)                 
016600                                          SIGN TRAILING SEPARATE.         
016700     05  WS-VAL-RESULT-8                PIC S9(10)V9(8)                   
016800                                          SIGN TRAILING SEPARATE.         
016900     05  WS-VAL-RESULT-10                PIC S9(8)V9(10)                  
017000                                          SIGN TRAILING SEPARATE.         
017100     05  WS-VAL-SCALE-CODE              PIC X(02).                        
017200         88  VAL-SCALE-IS-8                  VALUE 'D8'.                  
017300         88  VAL-SCALE-IS-10                  VALUE 'D9'.                 
017400 PROCEDURE DIVISION.                                                      
017500*----------------------------------------------------------*              
017600*  THE MASTER RECORD LAYOUT ABOVE IS RESTATED IN VMB.R00010 *             
017700*  FILE SECTION FOR THE NIGHTLY RUN. 7000-VALIDATE-DECIMAL  *             
017800*  BELOW IS PERFORMED FROM THE DRIVER (NOT CALLED -- THIS   *             
017900*  SHOP DOES NOT SUBDIVIDE THE RUN INTO CALLED MODULES) ONE *             
018000*  TIME FOR EVERY D18.8/D18.10 FIELD BEFORE IT IS MOVED     *             
018100*  INTO THE OUTPUT RECORD.                                  *             
018200*----------------------------------------------------------*              
018300 0000-MAIN-PARAGRAPH.                                                     
018400     STOP RUN.                                                            
018500*----------------------------------------------------------*              
018600*  7000-VALIDATE-DECIMAL                                                  
018700*     ON ENTRY: WS-VAL-SOURCE HOLDS THE UNCLAMPED VALUE,                  
018800*     WS-VAL-LIMIT HOLDS THE POSITIVE LIMIT (9999999999.99999999          
018900*     FOR SCALE 8, 9999999999.9999999999 FOR SCALE 10), AND               
019000*     WS-VAL-SCALE-CODE SAYS WHICH SCALE APPLIES. CLAMPS THE              
019100*     VALUE TO PLUS-OR-MINUS THE LIMIT, THEN TRUNCATES TOWARD             
019200*     ZERO TO THE TARGET SCALE BY MOVING INTO THE NARROWER                
019300*     RESULT FIELD -- A MOVE OF A SIGNED NUMERIC TO A PICTURE             
019400*     WITH FEWER DECIMAL DIGITS DROPS THE LOW-ORDER DIGITS                
019500*     WITHOUT ROUNDING, WHICH IS EXACTLY THE BEHAVIOR WANTED.             
019600*     K NASH 05/02/2001 -- REWRITTEN FROM THE OLD RATE-EDIT               
019700*     MEMBER'S ROUNDED MOVE, WHICH ROUNDED INSTEAD OF                     
019800*     TRUNCATING AND OVERSTATED THE REPORTED APR BY A HAIR.               
019900*----------------------------------------------------------*              
020000 7000-VALIDATE-DECIMAL.                                                   
020100     IF WS-VAL-SOURCE > WS-VAL-LIMIT                                      
020200         MOVE WS-VAL-LIMIT TO WS-VAL-SOURCE                               
020300     END-IF                                                               
020400     IF WS-VAL-SOURCE < 0                                                 
020500         IF (0 - WS-VAL-SOURCE) > WS-VAL-LIMIT                            
020600             COMPUTE WS-VAL-SOURCE = 0 - WS-VAL-LIMIT                     
020700         END-IF                                                           
020800     END-IF                                                               
020900     IF VAL-SCALE-IS-8                                                    
021000         MOVE WS-VAL-SOURCE TO WS-VAL-RESULT-8                            
021100     ELSE                                                                 
021200         MOVE WS-VAL-SOURCE TO WS-VAL-RESULT-10                           
021300     END-IF.                                                              
021400 7000-EXIT.                                                               
021500     EXIT.                                                                
