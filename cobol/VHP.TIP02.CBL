000100***************************************************************           
000200*                                                             *           
000300*                       *VHP.TIP02*                           *           
000400*                        ----------                           *           
000500*                                                             *           
000600*   VAULT HISTORY POINT -- ONE TIME-SERIES OBSERVATION FOR A  *           
000700*   VAULT. EACH VAULT HAS SIX SERIES: ACCOUNT-VALUE AND PNL,  *           
000800*   EACH AT THREE HORIZONS (ALLTIME, MONTH, WEEK). POINTS FOR *           
000900*   A GIVEN VAULT/HORIZON/SERIES ARRIVE ASCENDING BY POINT-TS.*           
001000*                                                             *           
001100***************************************************************           
001200*        L O G    O F   M O D I F I C A T I O N S             *           
001300***************************************************************           
001400*  AUTHOR          DATE        TICKET   DESCRIPTION           *           
001500*  --------------  ----------  -------  --------------------- *           
001600*  S IYER           03/14/1991  VM-0014 ORIGINAL LAYOUT, ONE   *          
001700*                                        ALL-TIME ACCOUNT-     *          
001800*                                        VALUE SERIES ONLY.    *          
001900*  S IYER           06/30/1993  VM-0037 ADDED HORIZON AND      *          
002000*                                        SERIES DISCRIMINATORS *          
002100*                                        FOR MONTH/WEEK FEEDS  *          
002200*                                        AND THE PNL SERIES.   *          
002300*  R PELL           08/19/1998  VM-0061  Y2K -- POINT-TS MOVED *          
002400*                                        FROM PACKED-DATE TO   *          
002500*                                        EPOCH MILLISECONDS.   *          
002600*  K NASH            05/02/2001  VM-0073  POINT-VALUE WIDENED   *         
002700*                                        TO S9(13)V9(6) FOR    *          
002800*                                        SUB-PENNY PNL.        *          
002900***************************************************************           
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID. VHP-TIP02.                                                   
003200 AUTHOR. S IYER.                                                          
003300 INSTALLATION. VAULT METRICS BATCH -- RISK AND PERFORMANCE.               
003400 DATE-WRITTEN. 03/14/1991.                                                
003500 DATE-COMPILED. 05/02/2001.                                               
003600 SECURITY. NON-CONFIDENTIAL.                                              
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-3090.                                               
004000 OBJECT-COMPUTER. IBM-3090.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT VAULT-HISTORY-POINT ASSIGN TO VAULTHST                        
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS VHP-FILE-STATUS.                                  
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  VAULT-HISTORY-POINT                                                  
005100     RECORD CONTAINS 94 CHARACTERS.                                       
005200 01  VAULT-HISTORY-POINT.                                                 
005300     05  RECORD-CODE                   PIC X(3).                          
005400         88  HISTORY-POINT-DETAIL           VALUE 'VHP'.                  
005500     05  SEQUENCE-NUMBER                PIC 9(3).                         
005600     05  DETAIL-RECORD-1.                                                 
005700         10  VAULT-ADDRESS              PIC X(42).                        
005800         10  VAULT-ADDRESS-PARTS REDEFINES VAULT-ADDRESS.                 
005900             15  VAULT-ADDRESS-PREFIX  PIC X(02).                         
006000             15  VAULT-ADDRESS-BODY    PIC X(40).                         
006100         10  HORIZON-CODE                PIC X(8).                        
006200             88  HORIZON-ALLTIME             VALUE 'ALLTIME '.            
006300             88  HORIZON-MONTH               VALUE 'MONTH   '.            
006400             88  HORIZON-WEEK                VALUE 'WEEK    '.            
006500         10  SERIES-CODE                 PIC X(4).                        
006600             88  SERIES-ACCOUNT-VALUE        VALUE 'ACCT'.                
006700             88  SERIES-PNL                  VALUE 'PNL '.                
006800         10  POINT-TS                    PIC 9(14).                       
006900         10  POINT-VALUE                 PIC S9(13)V9(6)                  
007000                                          SIGN TRAILING SEPARATE.         
007100     05  POINT-TS-BREAKDOWN REDEFINES DETAIL-RECORD-1.                    
007200*        ALTERNATE NUMERIC VIEW OF THE SAME 71 BYTES, USED BY             
007300*        THE WEEKLY RECONCILIATION EXTRACT TO SPLIT POINT-TS              
007400*        INTO A CALENDAR-DAY HALF AND A MILLISECOND-OF-DAY                
007500*        HALF WITHOUT RECOMPUTING THE DIVISION EVERY PASS.                
007600         10  VAULT-ADDRESS-2             PIC X(42).                       
007700         10  HORIZON-CODE-2              PIC X(8).                        
007800         10  SERIES-CODE-2               PIC X(4).                        
007900         10  POINT-DAY-HALF              PIC 9(9).                        
008000         10  POINT-MS-OF-DAY-HALF        PIC 9(5).                        
008100         10  FILLER                      PIC X(20).                       
008200     05  HORIZON-SERIES-KEY REDEFINES DETAIL-RECORD-1.                    
008300*        ALTERNATE VIEW COMBINING HORIZON-CODE AND SERIES-CODE            
008400*        INTO A SINGLE TWELVE-BYTE KEY, USED BY THE MONTHLY               
008500*        RECONCILIATION SORT TO AVOID A TWO-FIELD COMPARE.                
008600         10  VAULT-ADDRESS-3             PIC X(42).                       
008700         10  HORIZON-SERIES-CODE         PIC X(12).                       
008800         10  POINT-TS-3                  PIC 9(14).                       
008900         10  POINT-VALUE-3               PIC S9(13)V9(6)                  
009000                                          SIGN TRAILING SEPARATE.         
009100 WORKING-STORAGE SECTION.                                                 
009200 01  WS-VHP-SWITCHES.                                                     
009300     05  VHP-FILE-STATUS                PIC X(02).                        
009400         88  VHP-STATUS-OK                   VALUE '00'.                  
009500         88  VHP-STATUS-EOF                  VALUE '10'.                  
009600     05  FILLER                         PIC X(01).                        
009700 77  WS-VHP-LINE-COUNT              PIC S9(7) COMP VALUE 0.               
009800 PROCEDURE DIVISION.                                                      
009900*----------------------------------------------------------*              
010000*  THIS MEMBER DOCUMENTS THE HISTORY POINT LAYOUT ONLY.     *             
010100*  THE FIELDS ABOVE ARE RESTATED IN VMB.R00010 FILE         *             
010200*  SECTION FOR THE NIGHTLY RUN. NO STANDALONE PROCESSING.   *             
010300*----------------------------------------------------------*              
010400 0000-MAIN-PARAGRAPH.                                                     
010500     STOP RUN.                                                            
