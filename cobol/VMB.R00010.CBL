000100***************************************************************           
000200*                                                             *           
000300*                       *VMB.R00010*                          *           
000400*                        -----------                          *           
000500*                                                             *           
000600*   VAULT METRICS BATCH -- NIGHTLY DRIVER. READS THE VAULT    *           
000700*   DETAIL FEED (ONE ROW PER VAULT, ADDRESS-SEQUENCED),       *           
000800*   GATHERS THAT VAULT'S HISTORY POINTS AND FILLS FROM THE    *           
000900*   TWO COMPANION FEEDS, COMPUTES THE SIX METRIC GROUPS        *          
001000*   (PERFORMANCE, RISK, TRADING, TREND, CAPITAL, EFFICIENCY)  *           
001100*   AND WRITES ONE VAULT-METRICS-MASTER ROW PER VAULT. PRINTS *           
001200*   A PER-VAULT LINE AND A FINAL COUNT LINE TO SYSOUT IN      *           
001300*   PLACE OF THE OLD 858 COMMISSION REPORT THIS MEMBER WAS    *           
001400*   BUILT FROM.                                               *           
001500*                                                             *           
001600***************************************************************           
001700*        L O G    O F   M O D I F I C A T I O N S             *           
001800***************************************************************           
001900*  AUTHOR          DATE        TICKET   DESCRIPTION           *           
002000*  --------------  ----------  -------  --------------------- *           
002100*  S IYER           03/14/1991  VM-0015 ORIGINAL DRIVER --     *          
002200*                                        PERFORMANCE AND RISK  *          
002300*                                        GROUPS ONLY, NO       *          
002400*                                        TRADING OR EFFICIENCY.*          
002500*  S IYER           06/30/1993  VM-0037  ADDED TREND AND       *          
002600*                                        CAPITAL GROUPS AND    *          
002700*                                        THE MONTH/WEEK        *          
002800*                                        HISTORY TABLES.       *          
002900*  R PELL           08/19/1998  VM-0061  Y2K -- RUN-TIMESTAMP  *          
003000*                                        NOW READ FROM         *          
003100*                                        VAULT-RUN-PARMS AS    *          
003200*                                        EPOCH MS INSTEAD OF   *          
003300*                                        A PACKED CCYYMMDD     *          
003400*                                        SYSTEM DATE.          *          
003500*  K NASH            05/02/2001  VM-0073  ADDED TRADING AND     *         
003600*                                        EFFICIENCY GROUPS,    *          
003700*                                        THE FILL TABLES, AND  *          
003800*                                        THE FIFO OPEN/CLOSE   *          
003900*                                        HOLDING-TIME MATCH.   *          
004000*  K NASH            09/18/2004  VM-0101  DIRECTION-TEXT TEST   *         
004100*                                        CHANGED FROM EQUAL    *          
004200*                                        TO "OPEN"/"CLOSE" TO  *          
004300*                                        A CONTAINS-TEST AFTER *          
004400*                                        "OPEN LONG"/"CLOSE    *          
004500*                                        SHORT" STARTED        *          
004600*                                        ARRIVING ON THE FEED. *          
004700*  C OKORO           11/02/2007  VM-0134  THE CONTAINS-TEST ADDED*        
004800*                                        IN VM-0101 STILL                 
004900*                                        COMPARED AGAINST THE             
005000*                                        ALL-CAPS LITERAL, BUT            
005100*                                        THE FEED SENDS MIXED             
005200*                                        CASE ("Open Long", NOT           
005300*                                        "OPEN LONG") -- EVERY            
005400*                                        FILL WAS FALLING INTO            
005500*                                        THE CLOSE LEG AND                
005600*                                        AVERAGE-POSITION-HOLDING-        
005700*                                        TIME WAS ALWAYS ZERO.            
005800*                                        LITERAL CORRECTED TO             
005900*                                        "Open" AT 5350. VFR.TIP03        
006000*                                        COMMENTS CORRECTED TO            
006100*                                        MATCH.                           
006200*  C OKORO           11/16/2007  VM-0136  1100-OPEN-FILES NEVER           
006300*                                        CHECKED FILE STATUS AFTER        
006400*                                        THE OPENS -- A MISSING OR        
006500*                                        UNREADABLE INPUT FILE            
006600*                                        WOULD RUN STRAIGHT INTO          
006700*                                        1050'S READ AND LOOK LIKE        
006800*                                        AN EMPTY FILE INSTEAD OF         
006900*                                        AN OPEN FAILURE. ADDED           
007000*                                        STATUS CHECKS WITH A             
007100*                                        GO TO 1180-OPEN-ERROR ON         
007200*                                        ANY BAD OPEN, SAME AS THE        
007300*                                        OLD INTAKE JOBS DID.             
007400***************************************************************           
007500 IDENTIFICATION DIVISION.                                                 
007600 PROGRAM-ID. VMB-R00010.                                                  
007700 AUTHOR. S IYER.                                                          
007800 INSTALLATION. VAULT METRICS BATCH -- RISK AND PERFORMANCE.               
007900 DATE-WRITTEN. 03/14/1991.                                                
008000 DATE-COMPILED. 09/18/2004.                                               
008100 SECURITY. NON-CONFIDENTIAL.                                              
008200 ENVIRONMENT DIVISION.                                                    
008300 CONFIGURATION SECTION.                                                   
008400 SOURCE-COMPUTER. IBM-3090.                                               
008500 OBJECT-COMPUTER. IBM-3090.                                               
008600 SPECIAL-NAMES.                                                           
008700     C01 IS TOP-OF-FORM.                                                  
008800 INPUT-OUTPUT SECTION.                                                    
008900 FILE-CONTROL.                                                            
009000*        FIVE LINE-SEQUENTIAL FILES -- FOUR INPUT FEEDS PLUS THE          
009100*        METRICS MASTER THIS RUN BUILDS. EACH SELECT NAMES ITS OWN        
009200*        WS- FILE-STATUS FIELD SO 1100-OPEN-FILES CAN TELL WHICH          
009300*        ONE FAILED TO OPEN.                                              
009400     SELECT VAULT-DETAIL-RECORD ASSIGN TO VAULTDTL                        
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS WS-VDR-FILE-STATUS.                               
009700     SELECT VAULT-HISTORY-POINT ASSIGN TO VAULTHST                        
009800         ORGANIZATION IS LINE SEQUENTIAL                                  
009900         FILE STATUS IS WS-VHP-FILE-STATUS.                               
010000     SELECT VAULT-FILL-RECORD ASSIGN TO VAULTFIL                          
010100         ORGANIZATION IS LINE SEQUENTIAL                                  
010200         FILE STATUS IS WS-VFR-FILE-STATUS.                               
010300     SELECT VAULT-RUN-PARMS ASSIGN TO VAULTRUN                            
010400         ORGANIZATION IS LINE SEQUENTIAL                                  
010500         FILE STATUS IS WS-VRP-FILE-STATUS.                               
010600     SELECT VAULT-METRICS-MASTER ASSIGN TO VAULTMST                       
010700         ORGANIZATION IS LINE SEQUENTIAL                                  
010800         FILE STATUS IS WS-VMM-FILE-STATUS.                               
010900 DATA DIVISION.                                                           
011000 FILE SECTION.                                                            
011100*        RESTATED FROM VDR.TIP01 -- SEE THAT MEMBER FOR THE               
011200*        FULL LAYOUT COMMENTARY. THIS IS THE DRIVING FILE OF              
011300*        THE RUN; ONE ROW PER VAULT.                                      
011400 FD  VAULT-DETAIL-RECORD                                                  
011500     RECORD CONTAINS 131 CHARACTERS.                                      
011600 01  VAULT-DETAIL-RECORD.                                                 
011700     05  VDR-RECORD-CODE                PIC X(3).                         
011800     05  VDR-SEQUENCE-NUMBER            PIC 9(3).                         
011900     05  VDR-DETAIL-RECORD-1.                                             
012000         10  VDR-VAULT-ADDRESS          PIC X(42).                        
012100         10  VDR-VAULT-NAME             PIC X(40).                        
012200         10  VDR-APR-RATE               PIC S9(8)V9(8)                    
012300                                          SIGN TRAILING SEPARATE.         
012400         10  VDR-LEADER-COMMISSION-RATE PIC S9(8)V9(8)                    
012500                                          SIGN TRAILING SEPARATE.         
012600         10  VDR-FOLLOWER-COUNT         PIC 9(7).                         
012700     05  VDR-FILLER                     PIC X(02).                        
012800*        RESTATED FROM VHP.TIP02. ZERO OR MORE ROWS PER VAULT,            
012900*        ONE PER HORIZON/SERIES COMBINATION PER TIMESTAMP --              
013000*        LOADED INTO THE FOUR HISTORY TABLES AT 1500-1590.                
013100 FD  VAULT-HISTORY-POINT                                                  
013200     RECORD CONTAINS 94 CHARACTERS.                                       
013300 01  VAULT-HISTORY-POINT.                                                 
013400     05  VHP-RECORD-CODE                PIC X(3).                         
013500     05  VHP-SEQUENCE-NUMBER            PIC 9(3).                         
013600     05  VHP-DETAIL-RECORD-1.                                             
013700         10  VHP-VAULT-ADDRESS          PIC X(42).                        
013800*            ALLTIME/MONTH/WEEK -- WHICH LOOKBACK WINDOW THIS             
013900*            POINT BELONGS TO. DRIVES WHICH OF THE FOUR HISTORY           
014000*            TABLES THE ROW IS LOADED INTO AT 1500-1590.                  
014100         10  VHP-HORIZON-CODE           PIC X(8).                         
014200             88  HORIZON-ALLTIME-DRV         VALUE 'ALLTIME '.            
014300             88  HORIZON-MONTH-DRV           VALUE 'MONTH   '.            
014400             88  HORIZON-WEEK-DRV            VALUE 'WEEK    '.            
014500         10  VHP-SERIES-CODE            PIC X(4).                         
014600             88  SERIES-ACCT-DRV             VALUE 'ACCT'.                
014700             88  SERIES-PNL-DRV              VALUE 'PNL '.                
014800         10  VHP-POINT-TS               PIC 9(14).                        
014900*            ACCOUNT VALUE OR RUNNING PNL AT VHP-POINT-TS,                
015000*            DEPENDING ON VHP-SERIES-CODE.                                
015100         10  VHP-POINT-VALUE            PIC S9(13)V9(6)                   
015200                                          SIGN TRAILING SEPARATE.         
015300*        RESTATED FROM VFR.TIP03. ZERO OR MORE ROWS PER VAULT,            
015400*        ONE PER EXECUTED TRADE, IN ARRIVAL ORDER -- DRIVES               
015500*        THE TRADING AND EFFICIENCY METRIC GROUPS.                        
015600 FD  VAULT-FILL-RECORD                                                    
015700     RECORD CONTAINS 124 CHARACTERS.                                      
015800 01  VAULT-FILL-RECORD.                                                   
015900     05  VFR-RECORD-CODE                PIC X(3).                         
016000     05  VFR-SEQUENCE-NUMBER            PIC 9(3).                         
016100     05  VFR-DETAIL-RECORD-1.                                             
016200         10  VFR-VAULT-ADDRESS          PIC X(42).                        
016300         10  VFR-FILL-TS                PIC 9(14).                        
016400         10  VFR-COIN-SYMBOL            PIC X(10).                        
016500*            "Open Long"/"Open Short"/"Close Long"/"Close                 
016600*            Short" AS FED -- MIXED CASE, NOT A CODED FIELD. SEE          
016700*            VM-0134 ABOVE.                                               
016800         10  VFR-DIRECTION-TEXT         PIC X(12).                        
016900         10  VFR-FILL-PRICE             PIC S9(13)V9(6)                   
017000                                          SIGN TRAILING SEPARATE.         
017100         10  VFR-FILL-SIZE              PIC S9(13)V9(6)                   
017200                                          SIGN TRAILING SEPARATE.         
017300     05  VFR-DETAIL-RECORD-2 REDEFINES VFR-DETAIL-RECORD-1.               
017400         10  VFR-VAULT-ADDRESS-2        PIC X(42).                        
017500         10  VFR-FILL-TS-2              PIC 9(14).                        
017600         10  VFR-COIN-SYMBOL-2          PIC X(10).                        
017700         10  VFR-DIRECTION-TEXT-2       PIC X(12).                        
017800         10  VFR-CLOSED-PNL-AMOUNT      PIC S9(13)V9(6)                   
017900                                          SIGN TRAILING SEPARATE.         
018000         10  VFR-CLOSED-PNL-FLAG        PIC X(1).                         
018100         10  FILLER                     PIC X(19).                        
018200*        RESTATED FROM VRP.TIP05. ONE HEADER ROW IS READ AT               
018300*        1050 FOR THE RUN TIMESTAMP; THE TRAILER ROW IS NOT               
018400*        READ BACK -- IT IS WRITTEN, IF AT ALL, BY A SEPARATE             
018500*        UTILITY STEP OUTSIDE THIS PROGRAM.                               
018600 FD  VAULT-RUN-PARMS                                                      
018700     RECORD CONTAINS 80 CHARACTERS.                                       
018800 01  VAULT-RUN-PARMS.                                                     
018900     05  VRP-RECORD-TYPE-CODE           PIC X(2).                         
019000     05  VRP-HEADER-AREA.                                                 
019100         10  VRP-RUN-TIMESTAMP-MS       PIC 9(14).                        
019200*        AN OPERATOR-ASSIGNED TAG FOR THE RUN, NOT USED IN ANY            
019300*        COMPUTATION -- CARRIED THROUGH TO THE MASTER'S PRINT             
019400*        LINE FOR TRACEABILITY ONLY.                                      
019500         10  VRP-RUN-ID                 PIC X(8).                         
019600         10  FILLER                     PIC X(56).                        
019700     05  VRP-TRAILER-AREA REDEFINES VRP-HEADER-AREA.                      
019800*        TRAILER COUNTS -- SET BY THIS PROGRAM AT 6900, NOT               
019900*        READ BACK IN. REDEFINES THE HEADER AREA SINCE THE TWO            
020000*        NEVER COEXIST ON THE SAME ROW.                                   
020100         10  VRP-VAULTS-READ-COUNT      PIC 9(9).                         
020200         10  VRP-MASTERS-WRITTEN-COUNT  PIC 9(9).                         
020300         10  FILLER                     PIC X(60).                        
020400*        RESTATED FROM VMM.TIP04 -- THE OUTPUT "TARGET TABLE"             
020500*        COPYBOOK. ONE ROW WRITTEN PER VAULT AT 4000, AFTER               
020600*        EVERY FIELD HAS PASSED THROUGH 7100/7200 BELOW.                  
020700 FD  VAULT-METRICS-MASTER                                                 
020800     RECORD CONTAINS 634 CHARACTERS.                                      
020900 01  VAULT-METRICS-MASTER.                                                
021000     05  VMM-RECORD-CODE                PIC X(3).                         
021100     05  VMM-SEQUENCE-NUMBER            PIC 9(3).                         
021200     05  VMM-DETAIL-RECORD-1.                                             
021300         10  VMM-VAULT-ADDRESS                    PIC X(42).              
021400         10  VMM-NAME                             PIC X(40).              
021500*            PERFORMANCE GROUP -- BUILT AT 5100-5190.                     
021600         10  VMM-APR                              PIC S9(10)V9(8)         
021700                                          SIGN TRAILING SEPARATE.         
021800         10  VMM-TOTAL-PNL-USD                    PIC S9(13)V9(6)         
021900                                          SIGN TRAILING SEPARATE.         
022000         10  VMM-TOTAL-PNL-PERCENT                PIC S9(10)V9(8)         
022100                                          SIGN TRAILING SEPARATE.         
022200         10  VMM-MONTHLY-ACCOUNT-VALUE-CHANGE     PIC S9(10)V9(8)         
022300                                          SIGN TRAILING SEPARATE.         
022400         10  VMM-WEEKLY-ACCOUNT-VALUE-CHANGE      PIC S9(10)V9(8)         
022500                                          SIGN TRAILING SEPARATE.         
022600         10  VMM-WIN-DAYS-RATIO                   PIC S9(10)V9(8)         
022700                                          SIGN TRAILING SEPARATE.         
022800*            RISK GROUP -- BUILT AT 5200-5290.                            
022900         10  VMM-MAX-DRAWDOWN                     PIC S9(10)V9(8)         
023000                                          SIGN TRAILING SEPARATE.         
023100         10  VMM-CURRENT-DRAWDOWN                 PIC S9(10)V9(8)         
023200                                          SIGN TRAILING SEPARATE.         
023300         10  VMM-DAILY-VOLATILITY                 PIC S9(8)V9(10)         
023400                                          SIGN TRAILING SEPARATE.         
023500         10  VMM-SHARPE-RATIO                     PIC S9(8)V9(10)         
023600                                          SIGN TRAILING SEPARATE.         
023700         10  VMM-AVERAGE-RECOVERY-DAYS            PIC S9(10)V9(8)         
023800                                          SIGN TRAILING SEPARATE.         
023900*            TRADING GROUP -- BUILT AT 5300-5390.                         
024000         10  VMM-DAILY-VOLUME                     PIC S9(13)V9(6)         
024100                                          SIGN TRAILING SEPARATE.         
024200         10  VMM-TRADES-PER-DAY                   PIC S9(10)V9(8)         
024300                                          SIGN TRAILING SEPARATE.         
024400         10  VMM-AVERAGE-TRADE-SIZE               PIC S9(13)V9(6)         
024500                                          SIGN TRAILING SEPARATE.         
024600         10  VMM-AVERAGE-POSITION-HOLDING-TIME    PIC S9(10)V9(8)         
024700                                          SIGN TRAILING SEPARATE.         
024800         10  VMM-TOP-TOKEN-VOLUME-SHARE            PIC S9(10)V9(8)        
024900                                          SIGN TRAILING SEPARATE.         
025000         10  VMM-SEVEN-DAY-CHANGE                 PIC S9(10)V9(8)         
025100                                          SIGN TRAILING SEPARATE.         
025200         10  VMM-THIRTY-DAY-CHANGE                PIC S9(10)V9(8)         
025300                                          SIGN TRAILING SEPARATE.         
025400*            TREND GROUP -- BUILT AT 5400-5490.                           
025500         10  VMM-MOMENTUM-SCORE                   PIC S9(8)V9(10)         
025600                                          SIGN TRAILING SEPARATE.         
025700         10  VMM-DAYS-SINCE-ATH                   PIC S9(9)               
025800                                          SIGN TRAILING SEPARATE.         
025900         10  VMM-CONSECUTIVE-POSITIVE-DAYS         PIC S9(9)              
026000                                          SIGN TRAILING SEPARATE.         
026100*            CAPITAL GROUP -- BUILT AT 5500-5590.                         
026200         10  VMM-TVL                              PIC S9(13)V9(6)         
026300                                          SIGN TRAILING SEPARATE.         
026400         10  VMM-FOLLOWER-COUNT                   PIC S9(9)               
026500                                          SIGN TRAILING SEPARATE.         
026600         10  VMM-AVERAGE-INVESTMENT-PER-FOLLOWER   PIC S9(13)V9(6)        
026700                                          SIGN TRAILING SEPARATE.         
026800         10  VMM-VAULT-AGE-DAYS                   PIC S9(9)               
026900                                          SIGN TRAILING SEPARATE.         
027000         10  VMM-LEADER-COMMISSION-RATE            PIC S9(10)V9(8)        
027100                                          SIGN TRAILING SEPARATE.         
027200*            EFFICIENCY GROUP -- BUILT AT 5600-5690.                      
027300         10  VMM-AVERAGE-PNL-PER-TRADE             PIC S9(13)V9(6)        
027400                                          SIGN TRAILING SEPARATE.         
027500         10  VMM-PROFIT-FACTOR                    PIC S9(8)V9(10)         
027600                                          SIGN TRAILING SEPARATE.         
027700         10  VMM-RETURN-TO-DRAWDOWN-RATIO     PIC S9(8)V9(10)             
027800                                          SIGN TRAILING SEPARATE.         
027900         10  VMM-CAPITAL-EFFICIENCY               PIC S9(10)V9(8)         
028000                                          SIGN TRAILING SEPARATE.         
028100         10  FILLER                     PIC X(04).                        
028200*        UNSTRUCTURED ALTERNATE VIEW -- NOT CURRENTLY ADDRESSED           
028300*        BY ANY MOVE, BUT KEPT SO A FUTURE METRIC CAN BE ADDED            
028400*        WITHOUT WIDENING THE RECORD, THE SAME WAY VMM.TIP04              
028500*        ITSELF HELD THIS SLACK SPACE.                                    
028600     05  VMM-DETAIL-RECORD-2 REDEFINES VMM-DETAIL-RECORD-1.               
028700         10  FILLER                     PIC X(626).                       
028800     05  FILLER                         PIC X(02).                        
028900 WORKING-STORAGE SECTION.                                                 
029000*        ONE FILE-STATUS FIELD PER SELECT ABOVE, EACH WITH                
029100*        ITS OWN OK/EOF 88-LEVELS -- THE CONDITION NAMES ARE              
029200*        TESTED THROUGHOUT THE PROCEDURE DIVISION RATHER THAN             
029300*        THE RAW TWO-BYTE STATUS CODE.                                    
029400 01  WS-FILE-SWITCHES.                                                    
029500     05  WS-VDR-FILE-STATUS             PIC X(02).                        
029600         88  VDR-STATUS-OK                   VALUE '00'.                  
029700         88  VDR-STATUS-EOF                   VALUE '10'.                 
029800     05  WS-VHP-FILE-STATUS             PIC X(02).                        
029900         88  VHP-STATUS-OK                   VALUE '00'.                  
030000         88  VHP-STATUS-EOF                   VALUE '10'.                 
030100     05  WS-VFR-FILE-STATUS             PIC X(02).                        
030200         88  VFR-STATUS-OK                   VALUE '00'.                  
030300         88  VFR-STATUS-EOF                   VALUE '10'.                 
030400     05  WS-VRP-FILE-STATUS             PIC X(02).                        
030500         88  VRP-STATUS-OK                   VALUE '00'.                  
030600         88  VRP-STATUS-EOF                   VALUE '10'.                 
030700     05  WS-VMM-FILE-STATUS             PIC X(02).                        
030800         88  VMM-STATUS-OK                   VALUE '00'.                  
030900         88  VMM-STATUS-EOF                   VALUE '10'.                 
031000     05  FILLER                         PIC X(02).                        
031100*        ONE-BYTE EOF FLAGS, SET BY THE AT END CLAUSE ON EACH             
031200*        READ PARAGRAPH BELOW -- CHECKED BY THE 2000-PROCESS-             
031300*        VAULTS DRIVING LOOP AND BY THE GROUP-LOAD PARAGRAPHS             
031400*        THAT READ AHEAD ON HISTORY AND FILLS.                            
031500 01  WS-EOF-SWITCHES.                                                     
031600     05  WS-VDR-EOF-SW                  PIC X(01) VALUE 'N'.              
031700         88  VDR-AT-EOF                      VALUE 'Y'.                   
031800     05  WS-VHP-EOF-SW                  PIC X(01) VALUE 'N'.              
031900         88  VHP-AT-EOF                      VALUE 'Y'.                   
032000     05  WS-VFR-EOF-SW                  PIC X(01) VALUE 'N'.              
032100         88  VFR-AT-EOF                      VALUE 'Y'.                   
032200     05  FILLER                         PIC X(01).                        
032300 77  WS-VAULTS-READ-COUNT               PIC S9(7) COMP VALUE 0.           
032400 77  WS-MASTERS-WRITTEN-COUNT           PIC S9(7) COMP VALUE 0.           
032500 77  WS-RUN-TIMESTAMP-MS                PIC 9(14) VALUE 0.                
032600 77  WS-SUB-1                           PIC S9(4) COMP VALUE 0.           
032700 77  WS-SUB-2                           PIC S9(4) COMP VALUE 0.           
032800 77  WS-SUB-3                           PIC S9(4) COMP VALUE 0.           
032900 77  WS-SUB-4                           PIC S9(9) COMP VALUE 0.           
033000 77  WS-MS-PER-DAY                  PIC S9(9) COMP VALUE 86400000.        
033100*----------------------------------------------------------*              
033200*  HISTORY-POINT TABLES FOR THE CURRENT VAULT. ONE TABLE    *             
033300*  PER HORIZON/SERIES COMBINATION ACTUALLY USED BY A        *             
033400*  METRIC GROUP; POINTS ARE APPENDED IN ARRIVAL (ASCENDING  *             
033500*  TS) ORDER AS 1500-LOAD-VAULT-GROUP READS THE HISTORY     *             
033600*  FEED FOR THE CURRENT VAULT ADDRESS.                      *             
033700*----------------------------------------------------------*              
033800 01  WS-ALLTIME-ACCT-TABLE.                                               
033900     05  WS-AA-COUNT                    PIC S9(4) COMP VALUE 0.           
034000     05  WS-AA-ENTRY OCCURS 2000 TIMES INDEXED BY AA-IDX.                 
034100         10  WS-AA-TS                   PIC 9(14).                        
034200         10  WS-AA-VALUE                PIC S9(13)V9(6)                   
034300                                          SIGN TRAILING SEPARATE.         
034400 01  WS-ALLTIME-PNL-TABLE.                                                
034500     05  WS-AP-COUNT                    PIC S9(4) COMP VALUE 0.           
034600     05  WS-AP-ENTRY OCCURS 2000 TIMES INDEXED BY AP-IDX.                 
034700         10  WS-AP-TS                   PIC 9(14).                        
034800         10  WS-AP-VALUE                PIC S9(13)V9(6)                   
034900                                          SIGN TRAILING SEPARATE.         
035000 01  WS-MONTH-ACCT-TABLE.                                                 
035100     05  WS-MA-COUNT                    PIC S9(4) COMP VALUE 0.           
035200     05  WS-MA-ENTRY OCCURS 400 TIMES INDEXED BY MA-IDX.                  
035300         10  WS-MA-TS                   PIC 9(14).                        
035400         10  WS-MA-VALUE                PIC S9(13)V9(6)                   
035500                                          SIGN TRAILING SEPARATE.         
035600 01  WS-WEEK-ACCT-TABLE.                                                  
035700     05  WS-WA-COUNT                    PIC S9(4) COMP VALUE 0.           
035800     05  WS-WA-ENTRY OCCURS 200 TIMES INDEXED BY WA-IDX.                  
035900         10  WS-WA-TS                   PIC 9(14).                        
036000         10  WS-WA-VALUE                PIC S9(13)V9(6)                   
036100                                          SIGN TRAILING SEPARATE.         
036200*----------------------------------------------------------*              
036300*  FILL TABLES FOR THE CURRENT VAULT -- THE RAW FILLS, THE  *             
036400*  PER-TOKEN OPEN-LOT QUEUE FOR FIFO MATCHING, AND THE      *             
036500*  PER-TOKEN VOLUME AND DISTINCT-CALENDAR-DAY BUCKETS.      *             
036600*----------------------------------------------------------*              
036700 01  WS-FILL-TABLE.                                                       
036800     05  WS-FIL-COUNT                   PIC S9(4) COMP VALUE 0.           
036900     05  WS-FIL-ENTRY OCCURS 3000 TIMES INDEXED BY FIL-IDX.               
037000         10  WS-FIL-TS                  PIC 9(14).                        
037100         10  WS-FIL-COIN                PIC X(10).                        
037200         10  WS-FIL-DIRECTION           PIC X(12).                        
037300         10  WS-FIL-PRICE               PIC S9(13)V9(6)                   
037400                                          SIGN TRAILING SEPARATE.         
037500         10  WS-FIL-SIZE                PIC S9(13)V9(6)                   
037600                                          SIGN TRAILING SEPARATE.         
037700         10  WS-FIL-CLOSED-PNL          PIC S9(13)V9(6)                   
037800                                          SIGN TRAILING SEPARATE.         
037900         10  WS-FIL-CLOSED-PNL-FLAG     PIC X(01).                        
038000 01  WS-OPEN-LOT-TABLE.                                                   
038100     05  WS-LOT-COUNT                   PIC S9(4) COMP VALUE 0.           
038200     05  WS-LOT-ENTRY OCCURS 3000 TIMES INDEXED BY LOT-IDX.               
038300         10  WS-LOT-COIN                PIC X(10).                        
038400         10  WS-LOT-TS                  PIC 9(14).                        
038500         10  WS-LOT-SIZE-REMAINING      PIC S9(13)V9(6)                   
038600                                          SIGN TRAILING SEPARATE.         
038700 01  WS-TOKEN-VOLUME-TABLE.                                               
038800     05  WS-TOK-COUNT                   PIC S9(3) COMP VALUE 0.           
038900     05  WS-TOK-ENTRY OCCURS 300 TIMES INDEXED BY TOK-IDX.                
039000         10  WS-TOK-COIN                PIC X(10).                        
039100         10  WS-TOK-VOLUME              PIC S9(15)V9(6)                   
039200                                          SIGN TRAILING SEPARATE.         
039300 01  WS-DAY-BUCKET-TABLE.                                                 
039400     05  WS-DAY-COUNT                   PIC S9(4) COMP VALUE 0.           
039500     05  WS-DAY-ENTRY OCCURS 2000 TIMES INDEXED BY DAY-IDX.               
039600         10  WS-DAY-NUMBER               PIC 9(09).                       
039700*----------------------------------------------------------*              
039800*  GENERAL-PURPOSE WORKING DECIMALS -- RE-USED ACROSS THE   *             
039900*  METRIC-GROUP PARAGRAPHS RATHER THAN NAMED PER METRIC, IN *             
040000*  THE INTEREST OF WORKING-STORAGE, THE WAY THE OLD 858     *             
040100*  COMMISSION ROUTINES SHARED THEIR ACCUMULATOR FIELDS.     *             
040200*  ALL CARRY 10 DECIMAL PLACES SO THE SQUARE-ROOT AND        *            
040300*  STANDARD-DEVIATION WORK NEVER LOSES PRECISION BEFORE THE *             
040400*  FINAL 7000-VALIDATE-DECIMAL TRUNCATION.                  *             
040500*----------------------------------------------------------*              
040600 01  WS-SCRATCH-DECIMALS.                                                 
040700     05  WS-D1  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
040800     05  WS-D2  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
040900     05  WS-D3  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
041000     05  WS-D4  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
041100     05  WS-D5  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
041200     05  WS-D6  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
041300     05  WS-D7  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
041400     05  WS-D8  PIC S9(15)V9(10) SIGN TRAILING SEPARATE.                  
041500     05  WS-PEAK               PIC S9(15)V9(10)                           
041600                                 SIGN TRAILING SEPARATE.                  
041700*        CURRENT-DRAWDOWN STATE -- WS-DD-OPEN-SW TRACKS WHETHER           
041800*        A DRAWDOWN IS IN PROGRESS AS 5220 WALKS THE ALL-TIME             
041900*        ACCOUNT SERIES; WS-DD-START-TS MARKS WHERE IT BEGAN.             
042000     05  WS-DD-START-TS        PIC 9(14).                                 
042100     05  WS-DD-OPEN-SW         PIC X(01) VALUE 'N'.                       
042200         88  DD-IS-OPEN             VALUE 'Y'.                            
042300*        AVERAGE-RECOVERY-DAYS ACCUMULATORS -- SUM AND COUNT OF           
042400*        DAYS-TO-RECOVER OVER EVERY DRAWDOWN SEEN, NOT JUST THE           
042500*        DEEPEST ONE.                                                     
042600     05  WS-RECOVERY-SUM       PIC S9(15)V9(10)                           
042700                                 SIGN TRAILING SEPARATE.                  
042800     05  WS-RECOVERY-COUNT     PIC S9(7) COMP VALUE 0.                    
042900*        RETURN-VOLATILITY AND SHARPE-RATIO ACCUMULATORS --               
043000*        SUM AND SUM-OF-SQUARES OF DAY-OVER-DAY PERCENT RETURNS,          
043100*        FED TO 7500-SQUARE-ROOT FOR THE STANDARD DEVIATION.              
043200     05  WS-RETURN-SUM         PIC S9(15)V9(10)                           
043300                                 SIGN TRAILING SEPARATE.                  
043400     05  WS-RETURN-SUMSQ       PIC S9(15)V9(10)                           
043500                                 SIGN TRAILING SEPARATE.                  
043600     05  WS-RETURN-COUNT       PIC S9(7) COMP VALUE 0.                    
043700     05  WS-MAX-DRAWDOWN-PCT   PIC S9(15)V9(10)                           
043800                                 SIGN TRAILING SEPARATE.                  
043900*        TRADING-VOLUME AND TOP-TOKEN-VOLUME-SHARE ACCUMULATORS.          
044000     05  WS-TOTAL-VOLUME       PIC S9(15)V9(10)                           
044100                                 SIGN TRAILING SEPARATE.                  
044200     05  WS-TOTAL-FILL-COUNT   PIC S9(7) COMP VALUE 0.                    
044300     05  WS-TOP-TOKEN-VOLUME   PIC S9(15)V9(10)                           
044400                                 SIGN TRAILING SEPARATE.                  
044500*        AVERAGE-POSITION-HOLDING-TIME ACCUMULATORS -- FED BY             
044600*        5350'S FIFO OPEN/CLOSE MATCH, IN HOURS.                          
044700     05  WS-HOLD-HOURS-SUM     PIC S9(15)V9(10)                           
044800                                 SIGN TRAILING SEPARATE.                  
044900     05  WS-HOLD-HOURS-COUNT   PIC S9(7) COMP VALUE 0.                    
045000     05  WS-CLOSE-PNL-SUM      PIC S9(15)V9(10)                           
045100                                 SIGN TRAILING SEPARATE.                  
045200     05  WS-CLOSE-PNL-COUNT    PIC S9(7) COMP VALUE 0.                    
045300     05  WS-WIN-PNL-SUM        PIC S9(15)V9(10)                           
045400                                 SIGN TRAILING SEPARATE.                  
045500     05  WS-LOSS-PNL-SUM       PIC S9(15)V9(10)                           
045600                                 SIGN TRAILING SEPARATE.                  
045700     05  WS-ACCT-MEAN          PIC S9(15)V9(10)                           
045800                                 SIGN TRAILING SEPARATE.                  
045900*        ALL-TIME-HIGH SUBSCRIPT AND STREAK COUNTERS USED BY              
046000*        THE TREND GROUP AT 5400-5430.                                    
046100     05  WS-ATH-INDEX          PIC S9(4) COMP VALUE 0.                    
046200     05  WS-WIN-DAYS-COUNT     PIC S9(7) COMP VALUE 0.                    
046300*        FIFO MATCH WORK FIELDS -- HOW MUCH OF THE CURRENT                
046400*        CLOSE FILL STILL NEEDS AN OPEN LOT, AND HOW MUCH OF              
046500*        THE CURRENT OPEN LOT WAS JUST CONSUMED.                          
046600     05  WS-CLOSE-REMAINING    PIC S9(15)V9(10)                           
046700                                 SIGN TRAILING SEPARATE.                  
046800     05  WS-CLOSE-SIZE-USED    PIC S9(15)V9(10)                           
046900                                 SIGN TRAILING SEPARATE.                  
047000     05  FILLER                         PIC X(04).                        
047100*----------------------------------------------------------*              
047200*  DECIMAL-VALIDATION WORK AREA -- RESTATED FROM VMM.TIP04  *             
047300*  SO 7100/7200 BELOW CAN SHARE IT WITHOUT A CALL.          *             
047400*----------------------------------------------------------*              
047500 01  WS-VAL-WORK-AREA.                                                    
047600     05  WS-VAL-SOURCE                 PIC S9(11)V9(10)                   
047700                                          SIGN TRAILING SEPARATE.         
047800     05  WS-VAL-LIMIT                   PIC S9(11)V9(10)                  
047900                                          SIGN TRAILING SEPARATE.         
048000     05  WS-VAL-RESULT-8                PIC S9(10)V9(8)                   
048100                                          SIGN TRAILING SEPARATE.         
048200     05  WS-VAL-RESULT-10                PIC S9(8)V9(10)                  
048300                                          SIGN TRAILING SEPARATE.         
048400     05  FILLER                         PIC X(04).                        
048500 PROCEDURE DIVISION.                                                      
048600*----------------------------------------------------------*              
048700*  0000-MAIN-PARAGRAPH THRU 3000-CLOSE-FILES -- RUN         *             
048800*  ORCHESTRATION. VAULT-DETAIL IS THE DRIVING FILE; HISTORY *             
048900*  AND FILLS ARE READ AHEAD AND GROUPED BY MATCHING VAULT   *             
049000*  ADDRESS, THE WAY THE OLD SETTLEMENT RUNS MERGED THE      *             
049100*  TRADE AND POSITION FEEDS BY ACCOUNT NUMBER.               *            
049200*----------------------------------------------------------*              
049300 0000-MAIN-PARAGRAPH.                                                     
049400     PERFORM 1000-INITIALIZE                                              
049500     PERFORM 1100-OPEN-FILES THRU 1199-OPEN-EXIT                          
049600     PERFORM 1050-READ-RUN-PARMS                                          
049700     PERFORM 1300-READ-VAULT-DETAIL                                       
049800     PERFORM 1400-READ-HISTORY-POINT                                      
049900     PERFORM 1450-READ-FILL-RECORD                                        
050000     PERFORM 2000-PROCESS-VAULTS                                          
050100         UNTIL VDR-AT-EOF                                                 
050200     PERFORM 6900-PRINT-FINAL-TOTALS                                      
050300     PERFORM 3000-CLOSE-FILES                                             
050400     STOP RUN.                                                            
050500*        COUNTERS FOR THE FINAL TOTALS LINE AT 6900 -- ZEROED             
050600*        ONCE, BEFORE ANY FILE IS OPENED.                                 
050700 1000-INITIALIZE.                                                         
050800     MOVE 0 TO WS-VAULTS-READ-COUNT                                       
050900     MOVE 0 TO WS-MASTERS-WRITTEN-COUNT.                                  
051000*----------------------------------------------------------*              
051100*  1100-OPEN-FILES THRU 1199-OPEN-EXIT -- OPENS THE FIVE       *          
051200*  VAULT FILES AND CHECKS EACH FILE-STATUS AFTER THE OPEN,     *          
051300*  THE WAY THE OLD CLAIMS-INTAKE RUNS USED TO BEFORE EVERY     *          
051400*  READ OR WRITE PASS -- A BAD OPEN HERE MEANS THE REST OF     *          
051500*  THE NIGHTLY RUN CANNOT PRODUCE A TRUSTWORTHY MASTER FILE,   *          
051600*  SO CONTROL GOES TO 1180-OPEN-ERROR AND THE RUN IS ABENDED   *          
051700*  RATHER THAN LEFT TO FAIL LATER ON A READ OR WRITE.          *          
051800*----------------------------------------------------------*              
051900 1100-OPEN-FILES.                                                         
052000     OPEN INPUT VAULT-DETAIL-RECORD                                       
052100     IF NOT VDR-STATUS-OK                                                 
052200         GO TO 1180-OPEN-ERROR                                            
052300     END-IF                                                               
052400     OPEN INPUT VAULT-HISTORY-POINT                                       
052500     IF NOT VHP-STATUS-OK                                                 
052600         GO TO 1180-OPEN-ERROR                                            
052700     END-IF                                                               
052800     OPEN INPUT VAULT-FILL-RECORD                                         
052900     IF NOT VFR-STATUS-OK                                                 
053000         GO TO 1180-OPEN-ERROR                                            
053100     END-IF                                                               
053200     OPEN INPUT VAULT-RUN-PARMS                                           
053300     IF NOT VRP-STATUS-OK                                                 
053400         GO TO 1180-OPEN-ERROR                                            
053500     END-IF                                                               
053600     OPEN OUTPUT VAULT-METRICS-MASTER                                     
053700     IF VMM-STATUS-OK                                                     
053800         GO TO 1199-OPEN-EXIT                                             
053900     END-IF.                                                              
054000 1180-OPEN-ERROR.                                                         
054100*        A NON-ZERO FILE STATUS ON ANY OPEN ABOVE LANDS HERE --           
054200*        DISPLAY THE OFFENDING STATUS AND STOP THE RUN COLD,              
054300*        SAME AS THE OLD INTAKE JOBS DID ON A BAD OPEN.                   
054400     DISPLAY 'VMB.R00010 -- FILE OPEN ERROR, RUN ABENDED'                 
054500     DISPLAY 'VDR=' WS-VDR-FILE-STATUS ' VHP=' WS-VHP-FILE-STATUS         
054600         ' VFR=' WS-VFR-FILE-STATUS ' VRP=' WS-VRP-FILE-STATUS            
054700         ' VMM=' WS-VMM-FILE-STATUS                                       
054800     STOP RUN.                                                            
054900 1199-OPEN-EXIT.                                                          
055000     EXIT.                                                                
055100*        READ ONCE, BEFORE THE MAIN LOOP STARTS -- THIS IS THE            
055200*        HEADER ROW OF THE RUN-PARMS FILE, CARRYING THE RUN               
055300*        TIMESTAMP USED BY EVERY AGE/RECOVERY-DAYS COMPUTATION            
055400*        BELOW. A MISSING FILE JUST LEAVES THE TIMESTAMP ZERO.            
055500 1050-READ-RUN-PARMS.                                                     
055600     READ VAULT-RUN-PARMS                                                 
055700         AT END MOVE 0 TO WS-RUN-TIMESTAMP-MS                             
055800         NOT AT END MOVE VRP-RUN-TIMESTAMP-MS TO                          
055900             WS-RUN-TIMESTAMP-MS                                          
056000     END-READ.                                                            
056100*        THE DRIVING READ -- ONE CALL PER VAULT PROCESSED,                
056200*        PLUS THE PRIMING CALL AT 0000 BEFORE THE LOOP STARTS.            
056300 1300-READ-VAULT-DETAIL.                                                  
056400     READ VAULT-DETAIL-RECORD                                             
056500         AT END MOVE 'Y' TO WS-VDR-EOF-SW                                 
056600         NOT AT END ADD 1 TO WS-VAULTS-READ-COUNT                         
056700     END-READ.                                                            
056800*        READ-AHEAD FOR THE HISTORY FEED -- 1500-LOAD-VAULT-              
056900*        GROUP CALLS THIS REPEATEDLY UNTIL THE VAULT-ADDRESS              
057000*        NO LONGER MATCHES THE CURRENT DRIVING RECORD.                    
057100 1400-READ-HISTORY-POINT.                                                 
057200     READ VAULT-HISTORY-POINT                                             
057300         AT END MOVE 'Y' TO WS-VHP-EOF-SW                                 
057400     END-READ.                                                            
057500*        READ-AHEAD FOR THE FILL FEED -- SAME TECHNIQUE AS                
057600*        1400 ABOVE, DRIVEN FROM 1590-LOAD-FILL-GROUP.                    
057700 1450-READ-FILL-RECORD.                                                   
057800     READ VAULT-FILL-RECORD                                               
057900         AT END MOVE 'Y' TO WS-VFR-EOF-SW                                 
058000     END-READ.                                                            
058100*        END OF RUN -- CLOSE IN THE SAME ORDER THE FILES WERE             
058200*        OPENED AT 1100.                                                  
058300 3000-CLOSE-FILES.                                                        
058400     CLOSE VAULT-DETAIL-RECORD                                            
058500     CLOSE VAULT-HISTORY-POINT                                            
058600     CLOSE VAULT-FILL-RECORD                                              
058700     CLOSE VAULT-RUN-PARMS                                                
058800     CLOSE VAULT-METRICS-MASTER.                                          
058900*----------------------------------------------------------*              
059000*  2000-PROCESS-VAULTS -- ONE ITERATION PER VAULT-DETAIL    *             
059100*  ROW. LOADS THE HISTORY AND FILL GROUPS FOR THE CURRENT   *             
059200*  VAULT ADDRESS, RUNS THE SIX METRIC GROUPS, WRITES THE    *             
059300*  MASTER ROW, AND ADVANCES THE DRIVING FILE.               *             
059400*----------------------------------------------------------*              
059500 2000-PROCESS-VAULTS.                                                     
059600     PERFORM 1500-LOAD-VAULT-GROUP                                        
059700     PERFORM 1590-LOAD-FILL-GROUP                                         
059800     PERFORM 4000-BUILD-VAULT-MASTER                                      
059900     PERFORM 6000-PRINT-VAULT-LINE                                        
060000     PERFORM 1300-READ-VAULT-DETAIL.                                      
060100*        ZEROES THE FOUR HISTORY-TABLE COUNTS THEN READS                  
060200*        AHEAD ON THE HISTORY FEED UNTIL THE VAULT-ADDRESS                
060300*        CHANGES OR THE FEED RUNS OUT.                                    
060400 1500-LOAD-VAULT-GROUP.                                                   
060500     MOVE 0 TO WS-AA-COUNT                                                
060600     MOVE 0 TO WS-AP-COUNT                                                
060700     MOVE 0 TO WS-MA-COUNT                                                
060800     MOVE 0 TO WS-WA-COUNT                                                
060900     PERFORM 1510-LOAD-ONE-HISTORY-POINT                                  
061000         UNTIL VHP-AT-EOF                                                 
061100         OR VHP-VAULT-ADDRESS NOT = VDR-VAULT-ADDRESS.                    
061200*        SORTS EACH HISTORY POINT INTO ONE OF THE FOUR TABLES             
061300*        BY ITS HORIZON-CODE/SERIES-CODE COMBINATION, THEN                
061400*        READS THE NEXT ROW.                                              
061500 1510-LOAD-ONE-HISTORY-POINT.                                             
061600     IF HORIZON-ALLTIME-DRV AND SERIES-ACCT-DRV                           
061700         ADD 1 TO WS-AA-COUNT                                             
061800         SET AA-IDX TO WS-AA-COUNT                                        
061900         MOVE VHP-POINT-TS TO WS-AA-TS (AA-IDX)                           
062000         MOVE VHP-POINT-VALUE TO WS-AA-VALUE (AA-IDX)                     
062100     ELSE                                                                 
062200     IF HORIZON-ALLTIME-DRV AND SERIES-PNL-DRV                            
062300         ADD 1 TO WS-AP-COUNT                                             
062400         SET AP-IDX TO WS-AP-COUNT                                        
062500         MOVE VHP-POINT-TS TO WS-AP-TS (AP-IDX)                           
062600         MOVE VHP-POINT-VALUE TO WS-AP-VALUE (AP-IDX)                     
062700     ELSE                                                                 
062800     IF HORIZON-MONTH-DRV AND SERIES-ACCT-DRV                             
062900         ADD 1 TO WS-MA-COUNT                                             
063000         SET MA-IDX TO WS-MA-COUNT                                        
063100         MOVE VHP-POINT-TS TO WS-MA-TS (MA-IDX)                           
063200         MOVE VHP-POINT-VALUE TO WS-MA-VALUE (MA-IDX)                     
063300     ELSE                                                                 
063400     IF HORIZON-WEEK-DRV AND SERIES-ACCT-DRV                              
063500         ADD 1 TO WS-WA-COUNT                                             
063600         SET WA-IDX TO WS-WA-COUNT                                        
063700         MOVE VHP-POINT-TS TO WS-WA-TS (WA-IDX)                           
063800         MOVE VHP-POINT-VALUE TO WS-WA-VALUE (WA-IDX)                     
063900     END-IF END-IF END-IF END-IF                                          
064000     PERFORM 1400-READ-HISTORY-POINT.                                     
064100*        SAME READ-AHEAD TECHNIQUE AS 1500 ABOVE, APPLIED TO              
064200*        THE FILL FEED AND THE SINGLE FILL TABLE.                         
064300 1590-LOAD-FILL-GROUP.                                                    
064400     MOVE 0 TO WS-FIL-COUNT                                               
064500     PERFORM 1591-LOAD-ONE-FILL                                           
064600         UNTIL VFR-AT-EOF                                                 
064700         OR VFR-VAULT-ADDRESS NOT = VDR-VAULT-ADDRESS.                    
064800*        COPIES ONE FILL ROW INTO THE WS-FIL- TABLE AND READS             
064900*        THE NEXT ROW.                                                    
065000 1591-LOAD-ONE-FILL.                                                      
065100     ADD 1 TO WS-FIL-COUNT                                                
065200     SET FIL-IDX TO WS-FIL-COUNT                                          
065300     MOVE VFR-FILL-TS TO WS-FIL-TS (FIL-IDX)                              
065400     MOVE VFR-COIN-SYMBOL TO WS-FIL-COIN (FIL-IDX)                        
065500     MOVE VFR-DIRECTION-TEXT TO WS-FIL-DIRECTION (FIL-IDX)                
065600     MOVE VFR-FILL-PRICE TO WS-FIL-PRICE (FIL-IDX)                        
065700     MOVE VFR-FILL-SIZE TO WS-FIL-SIZE (FIL-IDX)                          
065800     MOVE VFR-CLOSED-PNL-AMOUNT TO WS-FIL-CLOSED-PNL (FIL-IDX)            
065900     MOVE VFR-CLOSED-PNL-FLAG TO WS-FIL-CLOSED-PNL-FLAG (FIL-IDX)         
066000     PERFORM 1450-READ-FILL-RECORD.                                       
066100*----------------------------------------------------------*              
066200*  4000-BUILD-VAULT-MASTER -- RUNS ALL SIX METRIC GROUPS    *             
066300*  AGAINST THE TABLES JUST LOADED, THEN MOVES EACH VALUE    *             
066400*  THROUGH 7000-VALIDATE-DECIMAL (PERFORMED HERE, NOT       *             
066500*  CALLED -- THE ROUTINE LIVES IN VMM.TIP04 BUT THIS SHOP   *             
066600*  NEVER SPLIT A RUN INTO CALLED MODULES, SO ITS SOURCE IS  *             
066700*  RESTATED BELOW AT 7000) AND WRITES THE MASTER RECORD.    *             
066800*----------------------------------------------------------*              
066900 4000-BUILD-VAULT-MASTER.                                                 
067000     MOVE 'VMR' TO VMM-RECORD-CODE                                        
067100     MOVE 1 TO VMM-SEQUENCE-NUMBER                                        
067200     MOVE VDR-VAULT-ADDRESS TO VMM-VAULT-ADDRESS                          
067300     MOVE VDR-VAULT-NAME TO VMM-NAME                                      
067400     PERFORM 5100-COMPUTE-PERFORMANCE THRU 5190-EXIT                      
067500     PERFORM 5200-COMPUTE-RISK THRU 5290-EXIT                             
067600     PERFORM 5300-COMPUTE-TRADING THRU 5390-EXIT                          
067700     PERFORM 5400-COMPUTE-TREND THRU 5490-EXIT                            
067800     PERFORM 5500-COMPUTE-CAPITAL THRU 5590-EXIT                          
067900     PERFORM 5600-COMPUTE-EFFICIENCY THRU 5690-EXIT                       
068000     WRITE VAULT-METRICS-MASTER                                           
068100     ADD 1 TO WS-MASTERS-WRITTEN-COUNT.                                   
068200*----------------------------------------------------------*              
068300*  5100-COMPUTE-PERFORMANCE THRU 5190-EXIT                  *             
068400*----------------------------------------------------------*              
068500 5100-COMPUTE-PERFORMANCE.                                                
068600*        APR -- THE LEADER'S QUOTED RATE EXPRESSED AS A                   
068700*        PERCENT RATHER THAN A FRACTION.                                  
068800     COMPUTE WS-D1 = VDR-APR-RATE * 100                                   
068900     MOVE WS-D1 TO WS-VAL-SOURCE                                          
069000     PERFORM 7100-VALIDATE-D18-8                                          
069100     MOVE WS-VAL-RESULT-8 TO VMM-APR.                                     
069200*        TOTAL-PNL-USD -- THE NEWEST ROW OF THE ALL-TIME PNL              
069300*        SERIES IS THE LIFE-TO-DATE REALIZED-PLUS-UNREALIZED              
069400*        FIGURE; ZERO IF THE VAULT HAS NO PNL HISTORY YET.                
069500     MOVE 0 TO WS-D2.                                                     
069600     IF WS-AP-COUNT > 0                                                   
069700         SET AP-IDX TO WS-AP-COUNT                                        
069800         MOVE WS-AP-VALUE (AP-IDX) TO WS-D2                               
069900     END-IF                                                               
070000     MOVE WS-D2 TO VMM-TOTAL-PNL-USD.                                     
070100*        TOTAL-PNL-PERCENT -- LIFE-TO-DATE PNL EXPRESSED AS A             
070200*        PERCENT OF THE FIRST ALL-TIME ACCOUNT VALUE ON FILE.             
070300     MOVE 0 TO WS-D3.                                                     
070400     IF WS-AA-COUNT > 0 AND WS-AP-COUNT > 0                               
070500         SET AA-IDX TO 1                                                  
070600         IF WS-AA-VALUE (AA-IDX) NOT = 0                                  
070700             SET AP-IDX TO WS-AP-COUNT                                    
070800             COMPUTE WS-D3 =                                              
070900                 ((WS-AP-VALUE (AP-IDX) - WS-AA-VALUE (AA-IDX))           
071000                 / WS-AA-VALUE (AA-IDX)) * 100                            
071100         END-IF                                                           
071200     END-IF                                                               
071300     MOVE WS-D3 TO WS-VAL-SOURCE                                          
071400     PERFORM 7100-VALIDATE-D18-8                                          
071500     MOVE WS-VAL-RESULT-8 TO                                              
071600         VMM-TOTAL-PNL-PERCENT.                                           
071700*        MONTHLY/30-DAY CHANGE -- THE TWO OUTPUT FIELDS CARRY             
071800*        THE SAME VALUE UNDER TWO NAMES; THE SOURCE SYSTEM                
071900*        EXPOSES BOTH, SO BOTH ARE FILLED HERE.                           
072000     PERFORM 5050-PERIOD-PERCENT-CHANGE-MONTH                             
072100     MOVE WS-D1 TO WS-VAL-SOURCE                                          
072200     PERFORM 7100-VALIDATE-D18-8                                          
072300     MOVE WS-VAL-RESULT-8 TO                                              
072400         VMM-MONTHLY-ACCOUNT-VALUE-CHANGE                                 
072500     MOVE WS-VAL-RESULT-8 TO                                              
072600         VMM-THIRTY-DAY-CHANGE.                                           
072700*        WEEKLY/7-DAY CHANGE -- SAME DUAL-NAME SITUATION AS               
072800*        THE MONTHLY PAIR JUST ABOVE.                                     
072900     PERFORM 5060-PERIOD-PERCENT-CHANGE-WEEK                              
073000     MOVE WS-D1 TO WS-VAL-SOURCE                                          
073100     PERFORM 7100-VALIDATE-D18-8                                          
073200     MOVE WS-VAL-RESULT-8 TO                                              
073300         VMM-WEEKLY-ACCOUNT-VALUE-CHANGE                                  
073400     MOVE WS-VAL-RESULT-8 TO                                              
073500         VMM-SEVEN-DAY-CHANGE.                                            
073600*        WIN-DAYS-RATIO -- PERCENT OF DAYS, OVER THE ALL-TIME             
073700*        PNL SERIES, WHOSE READING IMPROVED ON THE DAY BEFORE.            
073800     MOVE 0 TO WS-WIN-DAYS-COUNT                                          
073900     MOVE 0 TO WS-D4                                                      
074000     IF WS-AP-COUNT > 1                                                   
074100         PERFORM 5110-COUNT-WIN-DAYS                                      
074200             VARYING WS-SUB-1 FROM 2 BY 1                                 
074300             UNTIL WS-SUB-1 > WS-AP-COUNT                                 
074400         COMPUTE WS-D4 = (WS-WIN-DAYS-COUNT /                             
074500             (WS-AP-COUNT - 1)) * 100                                     
074600     END-IF                                                               
074700     MOVE WS-D4 TO WS-VAL-SOURCE                                          
074800     PERFORM 7100-VALIDATE-D18-8                                          
074900     MOVE WS-VAL-RESULT-8 TO                                              
075000         VMM-WIN-DAYS-RATIO.                                              
075100*        ONE PASS, VARYING FROM THE SECOND ROW -- A "WIN DAY"             
075200*        IS ANY DAY WHOSE ALL-TIME PNL EXCEEDS THE PRIOR DAY'S.           
075300 5110-COUNT-WIN-DAYS.                                                     
075400     SET AP-IDX TO WS-SUB-1                                               
075500     SET AA-IDX TO WS-SUB-1                                               
075600     IF WS-AP-VALUE (AP-IDX) > WS-AP-VALUE (AP-IDX - 1)                   
075700         ADD 1 TO WS-WIN-DAYS-COUNT                                       
075800     END-IF.                                                              
075900*        PERCENT CHANGE FROM THE OLDEST TO THE NEWEST ROW IN              
076000*        THE MONTH-HORIZON ACCOUNT-VALUE TABLE.                           
076100 5050-PERIOD-PERCENT-CHANGE-MONTH.                                        
076200     MOVE 0 TO WS-D1                                                      
076300     IF WS-MA-COUNT > 1                                                   
076400         SET MA-IDX TO 1                                                  
076500         IF WS-MA-VALUE (MA-IDX) NOT = 0                                  
076600             SET AA-IDX TO WS-MA-COUNT                                    
076700             COMPUTE WS-D1 =                                              
076800                 ((WS-MA-VALUE (WS-MA-COUNT) -                            
076900                   WS-MA-VALUE (MA-IDX))                                  
077000                  / WS-MA-VALUE (MA-IDX)) * 100                           
077100         END-IF                                                           
077200     END-IF.                                                              
077300*        SAME COMPUTATION AS 5050 ABOVE, OVER THE WEEK-HORIZON            
077400*        ACCOUNT-VALUE TABLE.                                             
077500 5060-PERIOD-PERCENT-CHANGE-WEEK.                                         
077600     MOVE 0 TO WS-D1                                                      
077700     IF WS-WA-COUNT > 1                                                   
077800         SET WA-IDX TO 1                                                  
077900         IF WS-WA-VALUE (WA-IDX) NOT = 0                                  
078000             COMPUTE WS-D1 =                                              
078100                 ((WS-WA-VALUE (WS-WA-COUNT) -                            
078200                   WS-WA-VALUE (WA-IDX))                                  
078300                  / WS-WA-VALUE (WA-IDX)) * 100                           
078400         END-IF                                                           
078500     END-IF.                                                              
078600 5190-EXIT.                                                               
078700     EXIT.                                                                
078800*----------------------------------------------------------*              
078900*  5200-COMPUTE-RISK THRU 5290-EXIT -- ALL ON THE ALL-TIME  *             
079000*  ACCOUNT-VALUE SERIES.                                    *             
079100*----------------------------------------------------------*              
079200 5200-COMPUTE-RISK.                                                       
079300*        MAX-DRAWDOWN -- THE DEEPEST PEAK-TO-TROUGH DROP SEEN             
079400*        ANYWHERE IN THE ALL-TIME ACCOUNT SERIES, WALKED AT               
079500*        5210 BELOW.                                                      
079600     MOVE 0 TO WS-MAX-DRAWDOWN-PCT                                        
079700     MOVE 0 TO WS-RETURN-SUM                                              
079800     MOVE 0 TO WS-RETURN-SUMSQ                                            
079900     MOVE 0 TO WS-RETURN-COUNT                                            
080000     MOVE 0 TO WS-RECOVERY-SUM                                            
080100     MOVE 0 TO WS-RECOVERY-COUNT                                          
080200     MOVE 'N' TO WS-DD-OPEN-SW                                            
080300     IF WS-AA-COUNT > 0                                                   
080400         SET AA-IDX TO 1                                                  
080500         MOVE WS-AA-VALUE (AA-IDX) TO WS-PEAK                             
080600         PERFORM 5210-WALK-ACCOUNT-SERIES                                 
080700             VARYING WS-SUB-1 FROM 1 BY 1                                 
080800             UNTIL WS-SUB-1 > WS-AA-COUNT                                 
080900     END-IF                                                               
081000     COMPUTE WS-VAL-SOURCE =                                              
081100         WS-MAX-DRAWDOWN-PCT * 100                                        
081200     PERFORM 7100-VALIDATE-D18-8                                          
081300     MOVE WS-VAL-RESULT-8 TO VMM-MAX-DRAWDOWN.                            
081400*        AVERAGE-RECOVERY-DAYS -- MEAN TIME, IN DAYS, FOR THE             
081500*        ACCOUNT VALUE TO CLIMB BACK TO A PRIOR PEAK AFTER A              
081600*        DRAWDOWN OF 10% OR MORE -- SEE 5210 FOR WHAT COUNTS              
081700*        AS A QUALIFYING DRAWDOWN.                                        
081800     PERFORM 5220-COMPUTE-CURRENT-DRAWDOWN                                
081900     PERFORM 5230-COMPUTE-VOLATILITY-AND-SHARPE                           
082000     MOVE 0 TO WS-D7                                                      
082100     IF WS-RECOVERY-COUNT > 0                                             
082200         COMPUTE WS-D7 = WS-RECOVERY-SUM / WS-RECOVERY-COUNT              
082300     END-IF                                                               
082400     MOVE WS-D7 TO WS-VAL-SOURCE                                          
082500     PERFORM 7100-VALIDATE-D18-8                                          
082600     MOVE WS-VAL-RESULT-8 TO                                              
082700         VMM-AVERAGE-RECOVERY-DAYS.                                       
082800*        ONE STEP OF THE PEAK/DRAWDOWN WALK -- A NEW PEAK                 
082900*        CLOSES ANY OPEN DRAWDOWN AND, IF IT WAS DEEP ENOUGH              
083000*        TO HAVE OPENED ONE (10% OR MORE), RECORDS ITS                    
083100*        RECOVERY TIME IN DAYS; OTHERWISE A DEEPER-THAN-SEEN              
083200*        DROP FROM THE CURRENT PEAK OPENS OR EXTENDS ONE.                 
083300 5210-WALK-ACCOUNT-SERIES.                                                
083400     SET AA-IDX TO WS-SUB-1                                               
083500     IF WS-AA-VALUE (AA-IDX) > WS-PEAK                                    
083600         MOVE WS-AA-VALUE (AA-IDX) TO WS-PEAK                             
083700         IF DD-IS-OPEN                                                    
083800             COMPUTE WS-D6 =                                              
083900                 (WS-AA-TS (AA-IDX) - WS-DD-START-TS)                     
084000                  / WS-MS-PER-DAY                                         
084100             IF WS-D6 > 0                                                 
084200                 ADD WS-D6 TO WS-RECOVERY-SUM                             
084300                 ADD 1 TO WS-RECOVERY-COUNT                               
084400             END-IF                                                       
084500             MOVE 'N' TO WS-DD-OPEN-SW                                    
084600         END-IF                                                           
084700     ELSE                                                                 
084800         MOVE 0 TO WS-D5                                                  
084900         IF WS-PEAK NOT = 0                                               
085000             COMPUTE WS-D5 =                                              
085100                 (WS-PEAK - WS-AA-VALUE (AA-IDX)) / WS-PEAK               
085200         END-IF                                                           
085300         IF WS-D5 > WS-MAX-DRAWDOWN-PCT                                   
085400             MOVE WS-D5 TO WS-MAX-DRAWDOWN-PCT                            
085500         END-IF                                                           
085600         IF WS-PEAK > 0 AND WS-D5 >= 0.1 AND NOT DD-IS-OPEN               
085700             MOVE 'Y' TO WS-DD-OPEN-SW                                    
085800             MOVE WS-AA-TS (AA-IDX) TO WS-DD-START-TS                     
085900         END-IF                                                           
086000     END-IF.                                                              
086100*        DRAWDOWN AS OF THE LAST ROW IN THE SERIES, NOT THE               
086200*        DEEPEST SEEN HISTORICALLY -- A SEPARATE WALK FROM                
086300*        5210's BECAUSE THE PEAK HERE MUST COVER THE WHOLE                
086400*        SERIES EVEN IF THE CURRENT ROW IS ABOVE IT.                      
086500 5220-COMPUTE-CURRENT-DRAWDOWN.                                           
086600     MOVE 0 TO WS-D1                                                      
086700     IF WS-AA-COUNT > 0                                                   
086800         SET AA-IDX TO 1                                                  
086900         MOVE WS-AA-VALUE (AA-IDX) TO WS-PEAK                             
087000         PERFORM 5221-FIND-PEAK                                           
087100             VARYING WS-SUB-1 FROM 2 BY 1                                 
087200             UNTIL WS-SUB-1 > WS-AA-COUNT                                 
087300         IF WS-PEAK NOT = 0                                               
087400             SET AA-IDX TO WS-AA-COUNT                                    
087500             COMPUTE WS-D1 =                                              
087600                 ((WS-PEAK - WS-AA-VALUE (AA-IDX)) / WS-PEAK)             
087700                  * 100                                                   
087800         END-IF                                                           
087900     END-IF                                                               
088000     MOVE WS-D1 TO WS-VAL-SOURCE                                          
088100     PERFORM 7100-VALIDATE-D18-8                                          
088200     MOVE WS-VAL-RESULT-8 TO                                              
088300         VMM-CURRENT-DRAWDOWN.                                            
088400*        ONE STEP OF THE PEAK SCAN FOR 5220 ABOVE.                        
088500 5221-FIND-PEAK.                                                          
088600     SET AA-IDX TO WS-SUB-1                                               
088700     IF WS-AA-VALUE (AA-IDX) > WS-PEAK                                    
088800         MOVE WS-AA-VALUE (AA-IDX) TO WS-PEAK                             
088900     END-IF.                                                              
089000*        DAILY VOLATILITY IS THE SAMPLE STANDARD DEVIATION OF             
089100*        DAY-OVER-DAY RETURNS (7500 SUPPLIES THE SQUARE ROOT);            
089200*        SHARPE ANNUALIZES THE MEAN EXCESS RETURN OVER A 5%               
089300*        RISK-FREE RATE BY THE USUAL SQUARE-ROOT-OF-365 FACTOR            
089400*        (19.10497317 = SQRT(365)).                                       
089500 5230-COMPUTE-VOLATILITY-AND-SHARPE.                                      
089600     IF WS-AA-COUNT > 1                                                   
089700         PERFORM 5231-ACCUM-RETURN                                        
089800             VARYING WS-SUB-1 FROM 2 BY 1                                 
089900             UNTIL WS-SUB-1 > WS-AA-COUNT                                 
090000     END-IF                                                               
090100     MOVE 0 TO WS-D2                                                      
090200     IF WS-RETURN-COUNT > 1                                               
090300         COMPUTE WS-D1 = WS-RETURN-SUM / WS-RETURN-COUNT                  
090400         COMPUTE WS-D2 =                                                  
090500             (WS-RETURN-SUMSQ - ((WS-RETURN-SUM * WS-RETURN-SUM)          
090600              / WS-RETURN-COUNT)) / (WS-RETURN-COUNT - 1)                 
090700         IF WS-D2 > 0                                                     
090800             PERFORM 7500-SQUARE-ROOT                                     
090900         ELSE                                                             
091000             MOVE 0 TO WS-D2                                              
091100         END-IF                                                           
091200     ELSE                                                                 
091300         MOVE 0 TO WS-D1                                                  
091400     END-IF                                                               
091500     MOVE WS-D2 TO WS-VAL-SOURCE                                          
091600     PERFORM 7200-VALIDATE-D18-10                                         
091700     MOVE WS-VAL-RESULT-10 TO                                             
091800         VMM-DAILY-VOLATILITY.                                            
091900     MOVE 0 TO WS-D3                                                      
092000     IF WS-D2 > 0                                                         
092100         COMPUTE WS-D3 =                                                  
092200             ((WS-D1 - (0.05 / 365)) / WS-D2) * 19.10497317               
092300     END-IF                                                               
092400     MOVE WS-D3 TO WS-VAL-SOURCE                                          
092500     PERFORM 7200-VALIDATE-D18-10                                         
092600     MOVE WS-VAL-RESULT-10 TO VMM-SHARPE-RATIO.                           
092700*        ACCUMULATES THE SUM AND SUM-OF-SQUARES OF ONE DAY'S              
092800*        RETURN, FOR THE VARIANCE FORMULA IN 5230 ABOVE.                  
092900 5231-ACCUM-RETURN.                                                       
093000     SET AA-IDX TO WS-SUB-1                                               
093100     IF WS-AA-VALUE (AA-IDX - 1) NOT = 0                                  
093200         COMPUTE WS-D4 =                                                  
093300             (WS-AA-VALUE (AA-IDX) - WS-AA-VALUE (AA-IDX - 1))            
093400              / WS-AA-VALUE (AA-IDX - 1)                                  
093500         ADD WS-D4 TO WS-RETURN-SUM                                       
093600         COMPUTE WS-D5 = WS-D4 * WS-D4                                    
093700         ADD WS-D5 TO WS-RETURN-SUMSQ                                     
093800         ADD 1 TO WS-RETURN-COUNT                                         
093900     END-IF.                                                              
094000 5290-EXIT.                                                               
094100     EXIT.                                                                
094200*----------------------------------------------------------*              
094300*  5300-COMPUTE-TRADING THRU 5390-EXIT -- INCLUDES THE      *             
094400*  FIFO OPEN/CLOSE HOLDING-TIME MATCH AT 5350.              *             
094500*----------------------------------------------------------*              
094600 5300-COMPUTE-TRADING.                                                    
094700     MOVE 0 TO WS-TOTAL-VOLUME                                            
094800     MOVE 0 TO WS-TOTAL-FILL-COUNT                                        
094900     MOVE 0 TO WS-DAY-COUNT                                               
095000     MOVE 0 TO WS-TOK-COUNT                                               
095100     MOVE 0 TO WS-LOT-COUNT                                               
095200     MOVE 0 TO WS-HOLD-HOURS-SUM                                          
095300     MOVE 0 TO WS-HOLD-HOURS-COUNT                                        
095400     IF WS-FIL-COUNT > 0                                                  
095500         PERFORM 5310-ACCUM-ONE-FILL                                      
095600             VARYING WS-SUB-1 FROM 1 BY 1                                 
095700             UNTIL WS-SUB-1 > WS-FIL-COUNT                                
095800     END-IF                                                               
095900*        DAILY-VOLUME/TRADES-PER-DAY/AVERAGE-TRADE-SIZE ARE               
096000*        ALL DERIVED FROM THE SAME TOTALS 5310 ACCUMULATED.               
096100     MOVE 0 TO WS-D1                                                      
096200     IF WS-DAY-COUNT > 0                                                  
096300         COMPUTE WS-D1 = WS-TOTAL-VOLUME / WS-DAY-COUNT                   
096400     END-IF                                                               
096500     MOVE WS-D1 TO VMM-DAILY-VOLUME.                                      
096600     MOVE 0 TO WS-D2                                                      
096700     IF WS-DAY-COUNT > 0                                                  
096800         COMPUTE WS-D2 = WS-TOTAL-FILL-COUNT / WS-DAY-COUNT               
096900     END-IF                                                               
097000     MOVE WS-D2 TO WS-VAL-SOURCE                                          
097100     PERFORM 7100-VALIDATE-D18-8                                          
097200     MOVE WS-VAL-RESULT-8 TO                                              
097300         VMM-TRADES-PER-DAY.                                              
097400     MOVE 0 TO WS-D3                                                      
097500     IF WS-TOTAL-FILL-COUNT > 0                                           
097600         COMPUTE WS-D3 = WS-TOTAL-VOLUME / WS-TOTAL-FILL-COUNT            
097700     END-IF                                                               
097800     MOVE WS-D3 TO VMM-AVERAGE-TRADE-SIZE.                                
097900*        TOP-TOKEN-VOLUME-SHARE -- THE SHARE OF TOTAL VOLUME              
098000*        TRADED IN THIS VAULT'S SINGLE MOST-TRADED COIN.                  
098100     MOVE 0 TO WS-TOP-TOKEN-VOLUME                                        
098200     IF WS-TOK-COUNT > 0                                                  
098300         PERFORM 5320-FIND-TOP-TOKEN                                      
098400             VARYING WS-SUB-1 FROM 1 BY 1                                 
098500             UNTIL WS-SUB-1 > WS-TOK-COUNT                                
098600     END-IF                                                               
098700     MOVE 0 TO WS-D4                                                      
098800     IF WS-TOTAL-VOLUME NOT = 0                                           
098900         COMPUTE WS-D4 =                                                  
099000             (WS-TOP-TOKEN-VOLUME / WS-TOTAL-VOLUME) * 100                
099100     END-IF                                                               
099200     MOVE WS-D4 TO WS-VAL-SOURCE                                          
099300     PERFORM 7100-VALIDATE-D18-8                                          
099400     MOVE WS-VAL-RESULT-8 TO                                              
099500         VMM-TOP-TOKEN-VOLUME-SHARE.                                      
099600*        AVERAGE-POSITION-HOLDING-TIME -- THE ONLY METRIC                 
099700*        DRIVEN BY THE FIFO OPEN/CLOSE MATCH AT 5350 BELOW.               
099800     IF WS-FIL-COUNT > 0                                                  
099900         PERFORM 5350-MATCH-OPEN-CLOSE                                    
100000             VARYING WS-SUB-1 FROM 1 BY 1                                 
100100             UNTIL WS-SUB-1 > WS-FIL-COUNT                                
100200     END-IF                                                               
100300     MOVE 0 TO WS-D5                                                      
100400     IF WS-HOLD-HOURS-COUNT > 0                                           
100500         COMPUTE WS-D5 = WS-HOLD-HOURS-SUM / WS-HOLD-HOURS-COUNT          
100600     END-IF                                                               
100700     MOVE WS-D5 TO WS-VAL-SOURCE                                          
100800     PERFORM 7100-VALIDATE-D18-8                                          
100900     MOVE WS-VAL-RESULT-8 TO                                              
101000         VMM-AVERAGE-POSITION-HOLDING-TIME.                               
101100*    5311/5312 USE WS-SUB-2 AS THEIR OWN VARYING INDEX AND                
101200*    WS-SUB-3 AS A FOUND-SWITCH SO THEY NEVER DISTURB                     
101300*    WS-SUB-1, WHICH 5300 IS STILL VARYING OVER THE FILLS.                
101400*        ONE FILL'S CONTRIBUTION TO VOLUME, TRADE COUNT, THE              
101500*        DISTINCT-DAY TABLE, AND THE PER-TOKEN VOLUME TABLE.              
101600 5310-ACCUM-ONE-FILL.                                                     
101700     SET FIL-IDX TO WS-SUB-1                                              
101800     COMPUTE WS-D6 = WS-FIL-PRICE (FIL-IDX) * WS-FIL-SIZE                 
101900         (FIL-IDX)                                                        
102000     ADD WS-D6 TO WS-TOTAL-VOLUME                                         
102100     ADD 1 TO WS-TOTAL-FILL-COUNT                                         
102200     PERFORM 5311-REMEMBER-DAY                                            
102300     PERFORM 5312-REMEMBER-TOKEN-VOLUME.                                  
102400*        FOLDS THE FILL'S TIMESTAMP DOWN TO A WHOLE-DAY NUMBER            
102500*        AND ADDS IT TO WS-DAY-NUMBER IF NOT ALREADY PRESENT --           
102600*        WS-DAY-COUNT IS THEREFORE A COUNT OF DISTINCT TRADING            
102700*        DAYS, USED AS THE DENOMINATOR FOR TRADES-PER-DAY AND             
102800*        DAILY-VOLUME ABOVE.                                              
102900 5311-REMEMBER-DAY.                                                       
103000     COMPUTE WS-SUB-4 = WS-FIL-TS (FIL-IDX) / WS-MS-PER-DAY               
103100     MOVE 0 TO WS-SUB-3                                                   
103200     PERFORM 5313-SCAN-DAY-TABLE                                          
103300         VARYING WS-SUB-2 FROM 1 BY 1                                     
103400         UNTIL WS-SUB-2 > WS-DAY-COUNT                                    
103500         OR WS-SUB-3 = 1                                                  
103600     IF WS-SUB-3 = 0                                                      
103700         ADD 1 TO WS-DAY-COUNT                                            
103800         SET DAY-IDX TO WS-DAY-COUNT                                      
103900         MOVE WS-SUB-4 TO WS-DAY-NUMBER (DAY-IDX)                         
104000     END-IF.                                                              
104100*        ONE PROBE OF THE DAY TABLE FOR 5311 ABOVE.                       
104200 5313-SCAN-DAY-TABLE.                                                     
104300     SET DAY-IDX TO WS-SUB-2                                              
104400     IF WS-DAY-NUMBER (DAY-IDX) = WS-SUB-4                                
104500         MOVE 1 TO WS-SUB-3                                               
104600     END-IF.                                                              
104700*        ADDS THIS FILL'S NOTIONAL (PRICE TIMES SIZE, COMPUTED            
104800*        BY 5310 ABOVE INTO WS-D6) TO THE RUNNING VOLUME FOR              
104900*        ITS COIN SYMBOL, CREATING A NEW TABLE ROW IF THE                 
105000*        SYMBOL HAS NOT BEEN SEEN YET THIS VAULT.                         
105100 5312-REMEMBER-TOKEN-VOLUME.                                              
105200     MOVE 0 TO WS-SUB-3                                                   
105300     PERFORM 5314-SCAN-TOKEN-TABLE                                        
105400         VARYING WS-SUB-2 FROM 1 BY 1                                     
105500         UNTIL WS-SUB-2 > WS-TOK-COUNT                                    
105600         OR WS-SUB-3 = 1.                                                 
105700     IF WS-SUB-3 = 0                                                      
105800         ADD 1 TO WS-TOK-COUNT                                            
105900         SET TOK-IDX TO WS-TOK-COUNT                                      
106000         MOVE WS-FIL-COIN (FIL-IDX) TO WS-TOK-COIN (TOK-IDX)              
106100         MOVE WS-D6 TO WS-TOK-VOLUME (TOK-IDX)                            
106200     END-IF.                                                              
106300*        ONE PROBE OF THE TOKEN-VOLUME TABLE FOR 5312 ABOVE.              
106400 5314-SCAN-TOKEN-TABLE.                                                   
106500     SET TOK-IDX TO WS-SUB-2                                              
106600     IF WS-TOK-COIN (TOK-IDX) = WS-FIL-COIN (FIL-IDX)                     
106700         ADD WS-D6 TO WS-TOK-VOLUME (TOK-IDX)                             
106800         MOVE 1 TO WS-SUB-3                                               
106900     END-IF.                                                              
107000*        ONE STEP OF THE SCAN FOR THE HIGHEST-VOLUME TOKEN,               
107100*        USED TO DERIVE TOP-TOKEN-VOLUME-SHARE ABOVE.                     
107200 5320-FIND-TOP-TOKEN.                                                     
107300     SET TOK-IDX TO WS-SUB-1                                              
107400     IF WS-TOK-VOLUME (TOK-IDX) > WS-TOP-TOKEN-VOLUME                     
107500         MOVE WS-TOK-VOLUME (TOK-IDX) TO WS-TOP-TOKEN-VOLUME              
107600     END-IF.                                                              
107700*----------------------------------------------------------*              
107800*  5350-MATCH-OPEN-CLOSE -- CALLED ONCE PER FILL, IN        *             
107900*  ARRIVAL ORDER. AN "OPEN" FILL IS PUSHED ONTO THE         *             
108000*  PER-TOKEN OPEN-LOT QUEUE; A "CLOSE" FILL CONSUMES THE    *             
108100*  OLDEST REMAINING LOTS OF THAT TOKEN FIRST (FIFO), AND    *             
108200*  EACH LOT CONSUMED (EVEN PARTIALLY) CONTRIBUTES ONE       *             
108300*  HOLDING-TIME OBSERVATION.                                *             
108400*----------------------------------------------------------*              
108500 5350-MATCH-OPEN-CLOSE.                                                   
108600*        THE INBOUND FEED SENDS DIRECTION-TEXT MIXED CASE, E.G.           
108700*        "OPEN LONG" IS ACTUALLY "Open Long" -- ONLY THE LEAD             
108800*        WORD'S CASE IS TESTED, SO COMPARE AGAINST "Open", NOT            
108900*        THE ALL-CAPS FORM, OR EVERY FILL FALLS INTO THE CLOSE            
109000*        LEG BELOW AND THE HOLDING-TIME QUEUE NEVER FILLS.                
109100     SET FIL-IDX TO WS-SUB-1                                              
109200     IF (WS-FIL-DIRECTION (FIL-IDX)) (1:4) = 'Open'                       
109300         ADD 1 TO WS-LOT-COUNT                                            
109400         SET LOT-IDX TO WS-LOT-COUNT                                      
109500         MOVE WS-FIL-COIN (FIL-IDX) TO WS-LOT-COIN (LOT-IDX)              
109600         MOVE WS-FIL-TS (FIL-IDX) TO WS-LOT-TS (LOT-IDX)                  
109700         MOVE WS-FIL-SIZE (FIL-IDX) TO                                    
109800             WS-LOT-SIZE-REMAINING (LOT-IDX)                              
109900     ELSE                                                                 
110000         MOVE WS-FIL-SIZE (FIL-IDX) TO WS-CLOSE-REMAINING                 
110100         PERFORM 5351-CONSUME-OPEN-LOTS                                   
110200             VARYING WS-SUB-2 FROM 1 BY 1                                 
110300             UNTIL WS-SUB-2 > WS-LOT-COUNT                                
110400             OR WS-CLOSE-REMAINING <= 0                                   
110500     END-IF.                                                              
110600*        ONE OPEN LOT'S CONTRIBUTION TO A CLOSE FILL -- CONSUMES          
110700*        THE SMALLER OF THE LOT'S REMAINING SIZE AND THE CLOSE'S          
110800*        REMAINING SIZE, THEN, IF THE CLOSE ARRIVED AFTER THE             
110900*        LOT OPENED, ADDS ONE HOLDING-TIME OBSERVATION IN HOURS.          
111000 5351-CONSUME-OPEN-LOTS.                                                  
111100     SET LOT-IDX TO WS-SUB-2                                              
111200     IF WS-LOT-COIN (LOT-IDX) = WS-FIL-COIN (FIL-IDX)                     
111300         AND WS-LOT-SIZE-REMAINING (LOT-IDX) > 0                          
111400         IF WS-LOT-SIZE-REMAINING (LOT-IDX) > WS-CLOSE-REMAINING          
111500             MOVE WS-CLOSE-REMAINING TO WS-CLOSE-SIZE-USED                
111600         ELSE                                                             
111700             MOVE WS-LOT-SIZE-REMAINING (LOT-IDX) TO                      
111800                 WS-CLOSE-SIZE-USED                                       
111900         END-IF                                                           
112000         SUBTRACT WS-CLOSE-SIZE-USED FROM                                 
112100             WS-LOT-SIZE-REMAINING (LOT-IDX)                              
112200         SUBTRACT WS-CLOSE-SIZE-USED FROM WS-CLOSE-REMAINING              
112300         IF WS-FIL-TS (FIL-IDX) > WS-LOT-TS (LOT-IDX)                     
112400             COMPUTE WS-D8 =                                              
112500                 (WS-FIL-TS (FIL-IDX) - WS-LOT-TS (LOT-IDX))              
112600                  / 3600000                                               
112700             ADD WS-D8 TO WS-HOLD-HOURS-SUM                               
112800             ADD 1 TO WS-HOLD-HOURS-COUNT                                 
112900         END-IF                                                           
113000     END-IF.                                                              
113100 5390-EXIT.                                                               
113200     EXIT.                                                                
113300*----------------------------------------------------------*              
113400*  5400-COMPUTE-TREND THRU 5490-EXIT                        *             
113500*----------------------------------------------------------*              
113600 5400-COMPUTE-TREND.                                                      
113700*        MOMENTUM-SCORE -- MEAN TRAILING RETURN OVER ITS OWN              
113800*        STANDARD DEVIATION, OVER THE LAST SEVEN ROWS OF THE              
113900*        ALL-TIME ACCOUNT SERIES (OR FEWER IF THE VAULT IS                
114000*        YOUNGER THAN THAT).                                              
114100     MOVE 0 TO WS-D1                                                      
114200     MOVE 0 TO WS-D2                                                      
114300     MOVE 0 TO WS-RETURN-COUNT                                            
114400     MOVE 0 TO WS-RETURN-SUM                                              
114500     MOVE 0 TO WS-RETURN-SUMSQ                                            
114600     IF WS-AA-COUNT > 1                                                   
114700         COMPUTE WS-SUB-3 = WS-AA-COUNT - 7                               
114800         IF WS-SUB-3 < 1                                                  
114900             MOVE 1 TO WS-SUB-3                                           
115000         ELSE                                                             
115100             ADD 1 TO WS-SUB-3                                            
115200         END-IF                                                           
115300         PERFORM 5410-ACCUM-MOMENTUM-RETURN                               
115400             VARYING WS-SUB-1 FROM WS-SUB-3 BY 1                          
115500             UNTIL WS-SUB-1 > WS-AA-COUNT                                 
115600     END-IF                                                               
115700     MOVE 0 TO WS-D3                                                      
115800     IF WS-RETURN-COUNT > 1                                               
115900         COMPUTE WS-D1 = WS-RETURN-SUM / WS-RETURN-COUNT                  
116000         COMPUTE WS-D3 =                                                  
116100             (WS-RETURN-SUMSQ - ((WS-RETURN-SUM * WS-RETURN-SUM)          
116200              / WS-RETURN-COUNT)) / WS-RETURN-COUNT                       
116300         IF WS-D3 > 0                                                     
116400             MOVE WS-D3 TO WS-D2                                          
116500             PERFORM 7500-SQUARE-ROOT                                     
116600             MOVE WS-D2 TO WS-D3                                          
116700         END-IF                                                           
116800     END-IF                                                               
116900     PERFORM 5060-PERIOD-PERCENT-CHANGE-WEEK                              
117000     MOVE 0 TO WS-D4                                                      
117100     IF WS-D3 > 0                                                         
117200         COMPUTE WS-D4 = (WS-D1 * 0.01) / WS-D3                           
117300     END-IF                                                               
117400     MOVE WS-D4 TO WS-VAL-SOURCE                                          
117500     PERFORM 7200-VALIDATE-D18-10                                         
117600     MOVE WS-VAL-RESULT-10 TO                                             
117700         VMM-MOMENTUM-SCORE.                                              
117800*        DAYS-SINCE-ATH -- HOW LONG SINCE THE ALL-TIME-HIGH               
117900*        ACCOUNT VALUE WAS LAST SET.                                      
118000     MOVE 0 TO WS-ATH-INDEX                                               
118100     MOVE 0 TO WS-D5                                                      
118200     IF WS-AA-COUNT > 0                                                   
118300         SET AA-IDX TO 1                                                  
118400         MOVE WS-AA-VALUE (AA-IDX) TO WS-PEAK                             
118500         MOVE 1 TO WS-ATH-INDEX                                           
118600         PERFORM 5420-FIND-ATH-INDEX                                      
118700             VARYING WS-SUB-1 FROM 2 BY 1                                 
118800             UNTIL WS-SUB-1 > WS-AA-COUNT                                 
118900         SET AA-IDX TO WS-AA-COUNT                                        
119000         SET AP-IDX TO WS-ATH-INDEX                                       
119100         COMPUTE WS-D5 =                                                  
119200             (WS-AA-TS (AA-IDX) - WS-AA-TS (AP-IDX))                      
119300              / WS-MS-PER-DAY                                             
119400     END-IF                                                               
119500     MOVE WS-D5 TO VMM-DAYS-SINCE-ATH.                                    
119600*        CONSECUTIVE-POSITIVE-DAYS -- HOW MANY TRAILING DAYS,             
119700*        COUNTING BACKWARD FROM THE NEWEST ROW, HAVE SHOWN A              
119800*        GAIN OVER THE DAY BEFORE.                                        
119900     MOVE 0 TO WS-SUB-2                                                   
120000     MOVE 0 TO WS-RETURN-COUNT                                            
120100     IF WS-AP-COUNT > 1                                                   
120200         PERFORM 5430-COUNT-TRAILING-POSITIVE                             
120300             VARYING WS-SUB-1 FROM WS-AP-COUNT BY -1                      
120400             UNTIL WS-SUB-1 < 2                                           
120500             OR WS-SUB-2 = 1                                              
120600     END-IF                                                               
120700     MOVE WS-RETURN-COUNT TO VMM-CONSECUTIVE-POSITIVE-DAYS.               
120800*        SAME RETURN-SUM/SUMSQ ACCUMULATION AS 5231, OVER THE             
120900*        TRAILING WINDOW SELECTED BY 5400 ABOVE (LAST 7 DAYS,             
121000*        OR THE WHOLE ALL-TIME SERIES IF SHORTER).                        
121100 5410-ACCUM-MOMENTUM-RETURN.                                              
121200     SET AA-IDX TO WS-SUB-1                                               
121300     IF WS-SUB-1 > 1 AND WS-AA-VALUE (AA-IDX - 1) NOT = 0                 
121400         COMPUTE WS-D6 =                                                  
121500             (WS-AA-VALUE (AA-IDX) - WS-AA-VALUE (AA-IDX - 1))            
121600              / WS-AA-VALUE (AA-IDX - 1)                                  
121700         ADD WS-D6 TO WS-RETURN-SUM                                       
121800         COMPUTE WS-D7 = WS-D6 * WS-D6                                    
121900         ADD WS-D7 TO WS-RETURN-SUMSQ                                     
122000         ADD 1 TO WS-RETURN-COUNT                                         
122100     END-IF.                                                              
122200*        ONE STEP OF THE ALL-TIME-HIGH SCAN -- REMEMBERS BOTH             
122300*        THE PEAK VALUE AND THE TABLE INDEX IT OCCURRED AT, SO            
122400*        5400 CAN MEASURE DAYS-SINCE-ATH FROM THAT INDEX.                 
122500 5420-FIND-ATH-INDEX.                                                     
122600     SET AA-IDX TO WS-SUB-1                                               
122700     IF WS-AA-VALUE (AA-IDX) > WS-PEAK                                    
122800         MOVE WS-AA-VALUE (AA-IDX) TO WS-PEAK                             
122900         MOVE WS-SUB-1 TO WS-ATH-INDEX                                    
123000     END-IF.                                                              
123100*    5430 REUSES WS-RETURN-COUNT AS THE CONSECUTIVE-DAY                   
123200*    COUNTER -- THE TREND GROUP IS DONE WITH IT BY NOW.                   
123300 5430-COUNT-TRAILING-POSITIVE.                                            
123400     SET AP-IDX TO WS-SUB-1                                               
123500     IF WS-AP-VALUE (AP-IDX) - WS-AP-VALUE (AP-IDX - 1) > 0               
123600         ADD 1 TO WS-RETURN-COUNT                                         
123700     ELSE                                                                 
123800         MOVE 1 TO WS-SUB-2                                               
123900     END-IF.                                                              
124000 5490-EXIT.                                                               
124100     EXIT.                                                                
124200*----------------------------------------------------------*              
124300*  5500-COMPUTE-CAPITAL THRU 5590-EXIT                      *             
124400*----------------------------------------------------------*              
124500 5500-COMPUTE-CAPITAL.                                                    
124600*        TVL -- THE NEWEST ROW OF THE ALL-TIME ACCOUNT SERIES             
124700*        IS THE VAULT'S CURRENT TOTAL VALUE LOCKED.                       
124800     MOVE 0 TO WS-D1                                                      
124900     IF WS-AA-COUNT > 0                                                   
125000         SET AA-IDX TO WS-AA-COUNT                                        
125100         MOVE WS-AA-VALUE (AA-IDX) TO WS-D1                               
125200     END-IF                                                               
125300     MOVE WS-D1 TO VMM-TVL                                                
125400     MOVE VDR-FOLLOWER-COUNT TO VMM-FOLLOWER-COUNT                        
125500     MOVE 0 TO WS-D2                                                      
125600     IF VDR-FOLLOWER-COUNT > 0                                            
125700         COMPUTE WS-D2 = WS-D1 / VDR-FOLLOWER-COUNT                       
125800     END-IF                                                               
125900     MOVE WS-D2 TO VMM-AVERAGE-INVESTMENT-PER-FOLLOWER.                   
126000*        VAULT-AGE-DAYS -- DAYS SINCE THE FIRST ALL-TIME                  
126100*        ACCOUNT-VALUE POINT ON FILE FOR THIS VAULT.                      
126200     MOVE 0 TO WS-D3                                                      
126300     IF WS-AA-COUNT > 0                                                   
126400         SET AA-IDX TO 1                                                  
126500         IF WS-AA-TS (AA-IDX) NOT = 0                                     
126600             COMPUTE WS-D3 =                                              
126700                 (WS-RUN-TIMESTAMP-MS - WS-AA-TS (AA-IDX))                
126800                  / WS-MS-PER-DAY                                         
126900         END-IF                                                           
127000     END-IF                                                               
127100     MOVE WS-D3 TO VMM-VAULT-AGE-DAYS.                                    
127200*        LEADER-COMMISSION-RATE CARRIES STRAIGHT THROUGH FROM             
127300*        THE VAULT DETAIL RECORD -- CLAMPED LIKE EVERY OTHER              
127400*        D18.8 FIELD BEFORE IT GOES TO THE MASTER RECORD.                 
127500     COMPUTE WS-D4 = VDR-LEADER-COMMISSION-RATE                           
127600     MOVE WS-D4 TO WS-VAL-SOURCE                                          
127700     PERFORM 7100-VALIDATE-D18-8                                          
127800     MOVE WS-VAL-RESULT-8 TO                                              
127900         VMM-LEADER-COMMISSION-RATE.                                      
128000 5590-EXIT.                                                               
128100     EXIT.                                                                
128200*----------------------------------------------------------*              
128300*  5600-COMPUTE-EFFICIENCY THRU 5690-EXIT                   *             
128400*----------------------------------------------------------*              
128500 5600-COMPUTE-EFFICIENCY.                                                 
128600*        AVERAGE-PNL-PER-TRADE AND PROFIT-FACTOR ARE BOTH                 
128700*        DERIVED FROM THE SAME CLOSED-TRADE WALK AT 5610.                 
128800     MOVE 0 TO WS-CLOSE-PNL-SUM                                           
128900     MOVE 0 TO WS-CLOSE-PNL-COUNT                                         
129000     MOVE 0 TO WS-WIN-PNL-SUM                                             
129100     MOVE 0 TO WS-LOSS-PNL-SUM                                            
129200     IF WS-FIL-COUNT > 0                                                  
129300         PERFORM 5610-ACCUM-CLOSED-PNL                                    
129400             VARYING WS-SUB-1 FROM 1 BY 1                                 
129500             UNTIL WS-SUB-1 > WS-FIL-COUNT                                
129600     END-IF                                                               
129700     MOVE 0 TO WS-D1                                                      
129800     IF WS-CLOSE-PNL-COUNT > 0                                            
129900         COMPUTE WS-D1 = WS-CLOSE-PNL-SUM / WS-CLOSE-PNL-COUNT            
130000     END-IF                                                               
130100     MOVE WS-D1 TO VMM-AVERAGE-PNL-PER-TRADE.                             
130200     MOVE 0 TO WS-D2                                                      
130300     IF WS-LOSS-PNL-SUM NOT = 0                                           
130400         COMPUTE WS-D2 = WS-WIN-PNL-SUM / WS-LOSS-PNL-SUM                 
130500     END-IF                                                               
130600     MOVE WS-D2 TO WS-VAL-SOURCE                                          
130700     PERFORM 7200-VALIDATE-D18-10                                         
130800     MOVE WS-VAL-RESULT-10 TO VMM-PROFIT-FACTOR.                          
130900*        RETURN-TO-DRAWDOWN-RATIO -- THE QUOTED APR OVER THE              
131000*        MAX DRAWDOWN ALREADY COMPUTED AT 5200 ABOVE.                     
131100     MOVE 0 TO WS-D3                                                      
131200     IF VMM-MAX-DRAWDOWN > 0                                              
131300         COMPUTE WS-D3 = VDR-APR-RATE /                                   
131400             (VMM-MAX-DRAWDOWN * 0.01)                                    
131500     END-IF                                                               
131600     MOVE WS-D3 TO WS-VAL-SOURCE                                          
131700     PERFORM 7200-VALIDATE-D18-10                                         
131800     MOVE WS-VAL-RESULT-10 TO                                             
131900         VMM-RETURN-TO-DRAWDOWN-RATIO.                                    
132000*        CAPITAL-EFFICIENCY -- REALIZED PNL AS A PERCENT OF               
132100*        THE MEAN ALL-TIME ACCOUNT VALUE, A ROUGH MEASURE OF              
132200*        HOW HARD THE CAPITAL IN THE VAULT IS WORKING.                    
132300     MOVE 0 TO WS-ACCT-MEAN                                               
132400     IF WS-AA-COUNT > 0                                                   
132500         MOVE 0 TO WS-D4                                                  
132600         PERFORM 5620-SUM-ACCOUNT-SERIES                                  
132700             VARYING WS-SUB-1 FROM 1 BY 1                                 
132800             UNTIL WS-SUB-1 > WS-AA-COUNT                                 
132900         COMPUTE WS-ACCT-MEAN = WS-D4 / WS-AA-COUNT                       
133000     END-IF                                                               
133100     MOVE 0 TO WS-D5                                                      
133200     IF WS-ACCT-MEAN > 0                                                  
133300         COMPUTE WS-D5 =                                                  
133400             (WS-CLOSE-PNL-SUM / WS-ACCT-MEAN) * 100                      
133500     END-IF                                                               
133600     MOVE WS-D5 TO WS-VAL-SOURCE                                          
133700     PERFORM 7100-VALIDATE-D18-8                                          
133800     MOVE WS-VAL-RESULT-8 TO                                              
133900         VMM-CAPITAL-EFFICIENCY.                                          
134000*        ONE FILL'S CONTRIBUTION TO REALIZED PNL -- ONLY FILLS            
134100*        WITH CLOSED-PNL-FLAG = 'Y' CARRY A REALIZED AMOUNT;              
134200*        WINNERS ACCUMULATE SEPARATELY FROM LOSERS FOR THE                
134300*        PROFIT-FACTOR RATIO ABOVE.                                       
134400 5610-ACCUM-CLOSED-PNL.                                                   
134500     SET FIL-IDX TO WS-SUB-1                                              
134600     IF WS-FIL-CLOSED-PNL-FLAG (FIL-IDX) = 'Y'                            
134700         ADD WS-FIL-CLOSED-PNL (FIL-IDX) TO WS-CLOSE-PNL-SUM              
134800         ADD 1 TO WS-CLOSE-PNL-COUNT                                      
134900         IF WS-FIL-CLOSED-PNL (FIL-IDX) > 0                               
135000             ADD WS-FIL-CLOSED-PNL (FIL-IDX) TO WS-WIN-PNL-SUM            
135100         ELSE                                                             
135200             IF WS-FIL-CLOSED-PNL (FIL-IDX) < 0                           
135300                 COMPUTE WS-D6 = 0 - WS-FIL-CLOSED-PNL (FIL-IDX)          
135400                 ADD WS-D6 TO WS-LOSS-PNL-SUM                             
135500             END-IF                                                       
135600         END-IF                                                           
135700     END-IF.                                                              
135800*        ONE ADDEND OF THE ALL-TIME ACCOUNT-VALUE MEAN USED BY            
135900*        CAPITAL-EFFICIENCY ABOVE.                                        
136000 5620-SUM-ACCOUNT-SERIES.                                                 
136100     SET AA-IDX TO WS-SUB-1                                               
136200     ADD WS-AA-VALUE (AA-IDX) TO WS-D4.                                   
136300 5690-EXIT.                                                               
136400     EXIT.                                                                
136500*----------------------------------------------------------*              
136600*  6000-PRINT-VAULT-LINE / 6900-PRINT-FINAL-TOTALS -- THE   *             
136700*  RUN-SUMMARY REPORT. THE SOURCE SYSTEM EMITS NO PRINTED   *             
136800*  REPORT, SO THIS IS A PLAIN SYSOUT LINE, NOT A FORMS      *             
136900*  LAYOUT -- NO CARRIAGE-CONTROL FILE IS OPENED FOR IT.     *             
137000*----------------------------------------------------------*              
137100*        ONE LINE PER VAULT AS IT FINISHES -- THIS SHOP'S                 
137200*        OPERATORS WANT TO SEE PROGRESS ON THE CONSOLE DURING             
137300*        A LONG RUN, NOT JUST A TOTALS LINE AT THE END.                   
137400 6000-PRINT-VAULT-LINE.                                                   
137500     DISPLAY VDR-VAULT-ADDRESS ' ' VDR-VAULT-NAME                         
137600         ' PROCESSED OK'.                                                 
137700*        RUN CONTROL TOTALS -- COMPARE AGAINST THE TRAILER                
137800*        COUNTS IN VRP.TIP05 IF A RECONCILIATION STEP WRITES              
137900*        ONE, THE SAME WAY THE OLD SETTLEMENT BATCH JOBS                  
138000*        CHECKED READ COUNTS AGAINST A TRAILER RECORD.                    
138100 6900-PRINT-FINAL-TOTALS.                                                 
138200     DISPLAY 'VAULTS READ        ' WS-VAULTS-READ-COUNT                   
138300     DISPLAY 'MASTER RECS WRITTEN' WS-MASTERS-WRITTEN-COUNT.              
138400*----------------------------------------------------------*              
138500*  7000 SERIES -- DECIMAL VALIDATION, RESTATED HERE FROM    *             
138600*  VMM.TIP04'S 7000-VALIDATE-DECIMAL. 7100 HANDLES THE      *             
138700*  D18.8 SCALE (MAX 9999999999.99999999), 7200 THE D18.10   *             
138800*  SCALE (MAX 9999999999.9999999999). 7500 IS A PLAIN       *             
138900*  NEWTON'S-METHOD SQUARE ROOT -- THIS COMPILER HAS NO      *             
139000*  SQRT FUNCTION TO CALL.                                   *             
139100*----------------------------------------------------------*              
139200*        CLAMPS WS-VAL-SOURCE TO THE D18.8 RANGE AND MOVES THE            
139300*        CLAMPED VALUE TO WS-VAL-RESULT-8 -- SEE THE BANNER               
139400*        ABOVE FOR WHY THIS IS RESTATED RATHER THAN CALLED.               
139500 7100-VALIDATE-D18-8.                                                     
139600     MOVE 9999999999.99999999 TO                                          
139700         WS-VAL-LIMIT                                                     
139800     IF WS-VAL-SOURCE >                                                   
139900         WS-VAL-LIMIT                                                     
140000         MOVE WS-VAL-LIMIT TO                                             
140100             WS-VAL-SOURCE                                                
140200     END-IF                                                               
140300     IF WS-VAL-SOURCE < 0                                                 
140400         COMPUTE WS-D1 = 0 - WS-VAL-SOURCE                                
140500         IF WS-D1 > WS-VAL-LIMIT                                          
140600             COMPUTE WS-VAL-SOURCE =                                      
140700                 0 - WS-VAL-LIMIT                                         
140800         END-IF                                                           
140900     END-IF                                                               
141000     MOVE WS-VAL-SOURCE TO                                                
141100         WS-VAL-RESULT-8.                                                 
141200*        SAME CLAMP AS 7100 ABOVE, AT THE WIDER D18.10 SCALE              
141300*        USED BY THE RATIO AND VOLATILITY FIELDS.                         
141400 7200-VALIDATE-D18-10.                                                    
141500     MOVE 9999999999.9999999999 TO                                        
141600         WS-VAL-LIMIT                                                     
141700     IF WS-VAL-SOURCE >                                                   
141800         WS-VAL-LIMIT                                                     
141900         MOVE WS-VAL-LIMIT TO                                             
142000             WS-VAL-SOURCE                                                
142100     END-IF                                                               
142200     IF WS-VAL-SOURCE < 0                                                 
142300         COMPUTE WS-D1 = 0 - WS-VAL-SOURCE                                
142400         IF WS-D1 > WS-VAL-LIMIT                                          
142500             COMPUTE WS-VAL-SOURCE =                                      
142600                 0 - WS-VAL-LIMIT                                         
142700         END-IF                                                           
142800     END-IF                                                               
142900     MOVE WS-VAL-SOURCE TO                                                
143000         WS-VAL-RESULT-10.                                                
143100*----------------------------------------------------------*              
143200*  7500-SQUARE-ROOT THRU 7510 -- ONLY USED BY 5230 FOR THE   *            
143300*  RETURN-VOLATILITY STANDARD DEVIATION. NO SQRT INTRINSIC   *            
143400*  IN THIS COMPILER'S DIALECT, SO NEWTON'S METHOD STANDS IN. *            
143500*----------------------------------------------------------*              
143600 7500-SQUARE-ROOT.                                                        
143700*        NEWTON'S METHOD ON WS-D2 (INPUT AND OUTPUT) --                   
143800*        EIGHT ITERATIONS IS AMPLE FOR 10-PLACE WORK.                     
143900     MOVE WS-D2 TO WS-D3                                                  
144000     COMPUTE WS-D4 = WS-D3 / 2                                            
144100     PERFORM 7510-ONE-NEWTON-STEP 8 TIMES                                 
144200     MOVE WS-D4 TO WS-D2.                                                 
144300*        ONE ITERATION OF WS-D4 := (WS-D4 + WS-D3/WS-D4) / 2,             
144400*        WS-D3 HOLDING THE RADICAND FOR THE WHOLE LOOP.                   
144500 7510-ONE-NEWTON-STEP.                                                    
144600     COMPUTE WS-D4 = (WS-D4 + (WS-D3 / WS-D4)) / 2.                       
