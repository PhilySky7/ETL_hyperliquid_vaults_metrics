000100***************************************************************           
000200*                                                             *           
000300*                       *VDR.TIP01*                           *           
000400*                        ----------                           *           
000500*                                                             *           
000600*   VAULT DETAIL RECORD -- STATIC ATTRIBUTES OF A POOLED      *           
000700*   TRADING VAULT (ADDRESS, NAME, ANNUALIZED RATE, LEADER     *           
000800*   COMMISSION, FOLLOWER COUNT). ONE RECORD PER VAULT, READ   *           
000900*   SEQUENTIALLY BY VAULT-ADDRESS EACH NIGHT BY VMB.R00010.   *           
001000*                                                             *           
001100***************************************************************           
001200*        L O G    O F   M O D I F I C A T I O N S             *           
001300***************************************************************           
001400*  AUTHOR          DATE        TICKET   DESCRIPTION           *           
001500*  --------------  ----------  -------  --------------------- *           
001600*  S IYER           03/14/1991  VM-0014 ORIGINAL LAYOUT FOR    *          
001700*                                        THE VAULT DETAIL FEED.*          
001800*  S IYER           11/02/1992  VM-0029 ADDED RECORD-CODE 88   *          
001900*                                        FOR LEADER-CLOSED     *          
002000*                                        VAULT CLOSE-OUT FEED. *          
002100*  R PELL           08/19/1998  VM-0061  Y2K -- VAULT-CLOSED-  *          
002200*                                        DATE WIDENED TO CCYY. *          
002300*  R PELL           02/11/2003  VM-0088  FOLLOWER-COUNT        *          
002400*                                        WIDENED 9(5) TO 9(7).*           
002500***************************************************************           
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID. VDR-TIP01.                                                   
002800 AUTHOR. S IYER.                                                          
002900 INSTALLATION. VAULT METRICS BATCH -- RISK AND PERFORMANCE.               
003000 DATE-WRITTEN. 03/14/1991.                                                
003100 DATE-COMPILED. 02/11/2003.                                               
003200 SECURITY. NON-CONFIDENTIAL.                                              
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-3090.                                               
003600 OBJECT-COMPUTER. IBM-3090.                                               
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT VAULT-DETAIL-RECORD ASSIGN TO VAULTDTL                        
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS VDR-FILE-STATUS.                                  
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  VAULT-DETAIL-RECORD                                                  
004700     RECORD CONTAINS 131 CHARACTERS.                                      
004800 01  VAULT-DETAIL-RECORD.                                                 
004900     05  RECORD-CODE                   PIC X(3).                          
005000         88  VAULT-DETAIL-ACTIVE           VALUE 'VDR'.                   
005100         88  VAULT-DETAIL-CLOSED           VALUE 'VDC'.                   
005200     05  SEQUENCE-NUMBER                PIC 9(3).                         
005300     05  DETAIL-RECORD-1.                                                 
005400*        VAULT-ADDRESS IS THE PRIMARY KEY -- HEX ACCOUNT                  
005500*        ADDRESS OF THE TRADING VAULT ON THE EXCHANGE.                    
005600         10  VAULT-ADDRESS              PIC X(42).                        
005700         10  VAULT-ADDRESS-PARTS REDEFINES VAULT-ADDRESS.                 
005800             15  VAULT-ADDRESS-PREFIX   PIC X(02).                        
005900             15  VAULT-ADDRESS-BODY     PIC X(40).                        
006000         10  VAULT-NAME                 PIC X(40).                        
006100         10  VAULT-NAME-PARTS REDEFINES VAULT-NAME.                       
006200             15  VAULT-NAME-FIRST-WORD  PIC X(20).                        
006300             15  VAULT-NAME-REMAINDER   PIC X(20).                        
006400         10  APR-RATE                   PIC S9(8)V9(8)                    
006500                                         SIGN TRAILING SEPARATE.          
006600         10  LEADER-COMMISSION-RATE     PIC S9(8)V9(8)                    
006700                                         SIGN TRAILING SEPARATE.          
006800         10  FOLLOWER-COUNT             PIC 9(7).                         
006900     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.                       
007000*        ALTERNATE VIEW OF THE SAME BYTES, USED ONLY WHEN                 
007100*        RECORD-CODE = 'VDC' (A LEADER-CLOSED VAULT). CARRIES             
007200*        THE CLOSE-OUT DATE IN PLACE OF THE RATE FIELDS SO THE            
007300*        CLOSE-OUT FEED CAN SHARE THE VAULT DETAIL LAYOUT.                
007400         10  VAULT-ADDRESS-2            PIC X(42).                        
007500         10  VAULT-NAME-2               PIC X(40).                        
007600         10  VAULT-CLOSED-DATE.                                           
007700             15  VAULT-CLOSED-CCYY      PIC 9(4).                         
007800             15  VAULT-CLOSED-MM        PIC 9(2).                         
007900             15  VAULT-CLOSED-DD        PIC 9(2).                         
008000         10  FILLER                     PIC X(33).                        
008100     05  FILLER                         PIC X(02).                        
008200 WORKING-STORAGE SECTION.                                                 
008300 01  WS-VDR-SWITCHES.                                                     
008400     05  VDR-FILE-STATUS                PIC X(02).                        
008500         88  VDR-STATUS-OK                  VALUE '00'.                   
008600         88  VDR-STATUS-EOF                 VALUE '10'.                   
008700     05  FILLER                         PIC X(01).                        
008800 77  WS-VDR-LINE-COUNT              PIC S9(7) COMP VALUE 0.               
008900 PROCEDURE DIVISION.                                                      
009000*----------------------------------------------------------*              
009100*  THIS MEMBER DOCUMENTS THE VAULT DETAIL LAYOUT ONLY.      *             
009200*  THE FIELDS ABOVE ARE RESTATED IN VMB.R00010 FILE         *             
009300*  SECTION FOR THE NIGHTLY RUN. NO STANDALONE PROCESSING.   *             
009400*----------------------------------------------------------*              
009500 0000-MAIN-PARAGRAPH.                                                     
009600     STOP RUN.                                                            
