000100***************************************************************           
000200*                                                             *           
000300*                       *VFR.TIP03*                           *           
000400*                        ----------                           *           
000500*                                                             *           
000600*   VAULT FILL RECORD -- ONE EXECUTED TRADE (FILL) FOR A      *           
000700*   VAULT. ZERO OR MORE PER VAULT, IN ARRIVAL ORDER. DRIVES   *           
000800*   THE TRADING AND EFFICIENCY METRIC GROUPS, INCLUDING THE   *           
000900*   PER-TOKEN FIFO OPEN/CLOSE HOLDING-TIME MATCH.             *           
001000*                                                             *           
001100***************************************************************           
001200*        L O G    O F   M O D I F I C A T I O N S             *           
001300***************************************************************           
001400*  AUTHOR          DATE        TICKET   DESCRIPTION           *           
001500*  --------------  ----------  -------  --------------------- *           
001600*  S IYER           03/14/1991  VM-0014 ORIGINAL LAYOUT FOR    *          
001700*                                        THE VAULT FILL FEED.  *          
001800*  K NASH            05/02/2001  VM-0073  ADDED CLOSED-PNL AND *          
001900*                                        CLOSED-PNL-FLAG FOR   *          
002000*                                        REALIZED-PNL METRICS. *          
002100*  K NASH            09/18/2004  VM-0101  DIRECTION WIDENED TO  *         
002200*                                        X(12) TO CARRY THE    *          
002300*                                        FULL "Open Long" TEXT.*          
002400***************************************************************           
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID. VFR-TIP03.                                                   
002700 AUTHOR. S IYER.                                                          
002800 INSTALLATION. VAULT METRICS BATCH -- RISK AND PERFORMANCE.               
002900 DATE-WRITTEN. 03/14/1991.                                                
003000 DATE-COMPILED. 09/18/2004.                                               
003100 SECURITY. NON-CONFIDENTIAL.                                              
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-3090.                                               
003500 OBJECT-COMPUTER. IBM-3090.                                               
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT VAULT-FILL-RECORD ASSIGN TO VAULTFIL                          
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS VFR-FILE-STATUS.                                  
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  VAULT-FILL-RECORD                                                    
004600     RECORD CONTAINS 124 CHARACTERS.                                      
004700 01  VAULT-FILL-RECORD.                                                   
004800     05  RECORD-CODE                   PIC X(3).                          
004900         88  FILL-RECORD-DETAIL             VALUE 'VFR'.                  
005000     05  SEQUENCE-NUMBER                PIC 9(3).                         
005100     05  DETAIL-RECORD-1.                                                 
005200         10  VAULT-ADDRESS              PIC X(42).                        
005300         10  VAULT-ADDRESS-PARTS REDEFINES VAULT-ADDRESS.                 
005400             15  VAULT-ADDRESS-PREFIX  PIC X(02).                         
005500             15  VAULT-ADDRESS-BODY    PIC X(40).                         
005600         10  FILL-TS                    PIC 9(14).                        
005700         10  COIN-SYMBOL                PIC X(10).                        
005800         10  DIRECTION-TEXT             PIC X(12).                        
005900*            DIRECTION-TEXT CONTAINS THE WORD "Open" OR                   
006000*            "Close" SOMEWHERE IN THE TEXT -- E.G. "Open Long",           
006100*            "Close Short". MIXED CASE AS FED -- NOT A CODED FIELD.       
006200         10  FILL-PRICE                 PIC S9(13)V9(6)                   
006300                                         SIGN TRAILING SEPARATE.          
006400         10  FILL-SIZE                  PIC S9(13)V9(6)                   
006500                                         SIGN TRAILING SEPARATE.          
006600     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.                       
006700         10  VAULT-ADDRESS-2            PIC X(42).                        
006800         10  FILL-TS-2                  PIC 9(14).                        
006900         10  COIN-SYMBOL-2              PIC X(10).                        
007000         10  DIRECTION-TEXT-2           PIC X(12).                        
007100         10  CLOSED-PNL-AMOUNT          PIC S9(13)V9(6)                   
007200                                         SIGN TRAILING SEPARATE.          
007300         10  CLOSED-PNL-FLAG            PIC X(1).                         
007400             88  CLOSED-PNL-PRESENT         VALUE 'Y'.                    
007500             88  CLOSED-PNL-ABSENT          VALUE 'N'.                    
007600         10  FILLER                     PIC X(19).                        
007700     05  DIRECTION-BREAKDOWN REDEFINES DETAIL-RECORD-2.                   
007800*            ALTERNATE VIEW ISOLATING THE FIRST FOUR BYTES OF             
007900*            DIRECTION-TEXT, USED BY THE FIFO MATCH TO TEST FOR           
008000*            THE WORD "Open" (MIXED CASE) WITHOUT A FULL COMPARE.         
008100         10  DB-VAULT-ADDRESS           PIC X(42).                        
008200         10  DB-FILL-TS                 PIC 9(14).                        
008300         10  DB-COIN-SYMBOL             PIC X(10).                        
008400         10  DB-DIRECTION-LEAD-4        PIC X(04).                        
008500         10  FILLER                     PIC X(48).                        
008600 WORKING-STORAGE SECTION.                                                 
008700 01  WS-VFR-SWITCHES.                                                     
008800     05  VFR-FILE-STATUS                PIC X(02).                        
008900         88  VFR-STATUS-OK                   VALUE '00'.                  
009000         88  VFR-STATUS-EOF                  VALUE '10'.                  
009100     05  FILLER                         PIC X(01).                        
009200 77  WS-VFR-LINE-COUNT              PIC S9(7) COMP VALUE 0.               
009300 PROCEDURE DIVISION.                                                      
009400*----------------------------------------------------------*              
009500*  THIS MEMBER DOCUMENTS THE FILL RECORD LAYOUT ONLY.       *             
009600*  THE FIELDS ABOVE ARE RESTATED IN VMB.R00010 FILE         *             
009700*  SECTION FOR THE NIGHTLY RUN. NO STANDALONE PROCESSING.   *             
009800*----------------------------------------------------------*              
009900 0000-MAIN-PARAGRAPH.                                                     
010000     STOP RUN.                                                            
