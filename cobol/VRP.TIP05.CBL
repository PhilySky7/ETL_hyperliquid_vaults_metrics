000100***************************************************************           
000200*                                                             *           
000300*                       *VRP.TIP05*                           *           
000400*                        ----------                           *           
000500*                                                             *           
000600*   VAULT RUN PARAMETER RECORD -- SUPPLIES THE NIGHTLY RUN    *           
000700*   TIMESTAMP (USED IN PLACE OF "NOW" FOR VAULT-AGE-DAYS) AND  *          
000800*   CARRIES BACK THE END-OF-RUN VAULT/RECORD COUNTS ON THE    *           
000900*   TRAILER SEGMENT FOR THE OPERATIONS LOG.                   *           
001000*                                                             *           
001100***************************************************************           
001200*        L O G    O F   M O D I F I C A T I O N S             *           
001300***************************************************************           
001400*  AUTHOR          DATE        TICKET   DESCRIPTION           *           
001500*  --------------  ----------  -------  --------------------- *           
001600*  S IYER           03/14/1991  VM-0014 ORIGINAL HEADER/       *          
001700*                                        TRAILER BALANCING    *           
001800*                                        RECORD FOR THE RUN.  *           
001900*  K NASH            05/02/2001  VM-0073  RUN-TIMESTAMP MOVED  *          
002000*                                        TO EPOCH MILLISECONDS*           
002100*                                        FROM PACKED CCYYMMDD.*           
002200***************************************************************           
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID. VRP-TIP05.                                                   
002500 AUTHOR. S IYER.                                                          
002600 INSTALLATION. VAULT METRICS BATCH -- RISK AND PERFORMANCE.               
002700 DATE-WRITTEN. 03/14/1991.                                                
002800 DATE-COMPILED. 05/02/2001.                                               
002900 SECURITY. NON-CONFIDENTIAL.                                              
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-3090.                                               
003300 OBJECT-COMPUTER. IBM-3090.                                               
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT VAULT-RUN-PARMS ASSIGN TO VAULTRUN                            
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS VRP-FILE-STATUS.                                  
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300 FD  VAULT-RUN-PARMS                                                      
004400     RECORD CONTAINS 80 CHARACTERS.                                       
004500 01  VAULT-RUN-PARMS.                                                     
004600     05  RECORD-TYPE-CODE               PIC X(2).                         
004700         88  RECORD-TYPE-HEADER              VALUE 'HH'.                  
004800         88  RECORD-TYPE-TRAILER             VALUE 'TT'.                  
004900     05  HEADER-AREA.                                                     
005000         10  RUN-TIMESTAMP-MS            PIC 9(14).                       
005100         10  RUN-ID                      PIC X(8).                        
005200         10  FILLER                      PIC X(56).                       
005300     05  TRAILER-AREA REDEFINES HEADER-AREA.                              
005400         10  VAULTS-READ-COUNT           PIC 9(9).                        
005500         10  VAULTS-READ-COUNT-PARTS REDEFINES VAULTS-READ-COUNT.         
005600             15  VAULTS-READ-COUNT-HI    PIC 9(4).                        
005700             15  VAULTS-READ-COUNT-LO    PIC 9(5).                        
005800         10  MASTER-RECS-WRITTEN-COUNT   PIC 9(9).                        
005900         10  FILLER                      PIC X(60).                       
006000     05  RUN-ID-BREAKDOWN REDEFINES HEADER-AREA.                          
006100*        ALTERNATE VIEW SPLITTING THE EIGHT-BYTE RUN-ID INTO A            
006200*        TWO-BYTE SHOP CODE AND A SIX-BYTE SEQUENCE, USED BY THE          
006300*        OPERATIONS LOG WHEN MORE THAN ONE SHOP RUNS THE BATCH.           
006400         10  RUN-TIMESTAMP-MS-2          PIC 9(14).                       
006500         10  RUN-ID-SHOP-CODE            PIC X(2).                        
006600         10  RUN-ID-SEQUENCE             PIC X(6).                        
006700         10  FILLER                      PIC X(56).                       
006800 WORKING-STORAGE SECTION.                                                 
006900 01  WS-VRP-SWITCHES.                                                     
007000     05  VRP-FILE-STATUS                PIC X(02).                        
007100         88  VRP-STATUS-OK                   VALUE '00'.                  
007200         88  VRP-STATUS-EOF                  VALUE '10'.                  
007300     05  FILLER                         PIC X(01).                        
007400     05  WS-VRP-LINE-COUNT               PIC S9(7) COMP VALUE 0.          
007500 PROCEDURE DIVISION.                                                      
007600*----------------------------------------------------------*              
007700*  THIS MEMBER DOCUMENTS THE RUN-PARAMETER LAYOUT ONLY.     *             
007800*  THE FIELDS ABOVE ARE RESTATED IN VMB.R00010 FILE         *             
007900*  SECTION FOR THE NIGHTLY RUN. NO STANDALONE PROCESSING.   *             
008000*----------------------------------------------------------*              
008100 0000-MAIN-PARAGRAPH.                                                     
008200     STOP RUN.                                                            
